*******************************************
*                                          *
*  Record Definition For Task / Shift     *
*        File                             *
*     Uses Tsk-Id as key                  *
*******************************************
*  File size 60 bytes.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 04/08/26 vbc - Created.
*
 01  SH-Task-Record.
     03  Tsk-Id                pic 9(5).
*                                0 = vacation task - R5.
     03  Tsk-Category          pic 9.
         88  Tsk-Is-Vacation       value 0.
         88  Tsk-Is-Sick-Leave     value 1.
         88  Tsk-Is-Training       value 2.
         88  Tsk-Is-Shift           value 3.
     03  Tsk-Customer-Capacity pic 999.
*                                0 for the vacation pseudo-task.
     03  Tsk-Req-Cap-Per-Staff pic 999.
     03  Tsk-Req-Certs         pic 99     occurs 5.
*                                00 = empty required-cert slot.
     03  Tsk-Start-Ts          pic 9(12).
*                                yyyymmddhhmm.
     03  Tsk-End-Ts            pic 9(12).
*                                yyyymmddhhmm.
     03  filler                pic x(14).
*
