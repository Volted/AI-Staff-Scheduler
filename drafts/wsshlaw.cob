*******************************************
*                                          *
*  Table Definition For Country Labor     *
*     Law Vacation-Mandate Rules          *
*     Hard coded - not file resident      *
*******************************************
* Used by SH820 only - see R7, R8.
*
* 05/08/26 vbc - Created.
* 06/08/26 vbc - Row data added, was structure only - the
*                eight countries plus unknown default.
*
 01  SH-Law-Table-Literal.
 03  filler pic x(35) value "USUnited States                 00N".
 03  filler pic x(35) value "EUEuropean Union minimum        20Y".
 03  filler pic x(35) value "GBUnited Kingdom                28Y".
 03  filler pic x(35) value "CACanada                        10Y".
 03  filler pic x(35) value "DEGermany                       24Y".
 03  filler pic x(35) value "FRFrance                        25Y".
 03  filler pic x(35) value "AUAustralia                     20Y".
 03  filler pic x(35) value "JPJapan                         10Y".
*
 01  SH-Law-Table-Area redefines SH-Law-Table-Literal.
     03  SH-Law-Entry          occurs 8 indexed by SH-Law-Ix.
         05  Law-Country-Code  pic xx.
         05  Law-Country-Name  pic x(30).
         05  Law-Mand-Vac-Days pic 99.
         05  Law-Has-Mandate   pic x.
             88  Law-Is-Mandated   value "Y".
             88  Law-Not-Mandated  value "N".
*
 01  SH-Law-Unknown-Entry.
     03  Law-Unk-Country-Name  pic x(30) value "UNKNOWN".
     03  Law-Unk-Mand-Vac-Days pic 99    value zero.
     03  Law-Unk-Has-Mandate   pic x     value "N".
*
