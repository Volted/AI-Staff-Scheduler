* Select Clause For Employee Roster File
* 04/08/26 vbc - Created.
*
     select   SH-Employee-File
                       assign       "EMPFILE"
                       organization sequential
                       access       sequential
                       status       SH-Emp-Status.
*
