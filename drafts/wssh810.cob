* Linkage Area Shared By SH100 And SH810
* Copied into SH810's linkage section and into SH100's
* working storage so both sides agree on the layout.
*
* 07/08/26 vbc - Created.
*
 01  Sh810-Ws.
     03  Sh810-Function    pic 9.
*                            1 = cert check, 2 = needed staff,
*                            3 = overlap test.
     03  Sh810-Function-X redefines Sh810-Function
                           pic x.
*                            Trace view only - support desk aid.
     03  Sh810-Task-Req-Certs.
         05  Sh810-Req-Cert pic 99     occurs 5.
     03  Sh810-Emp-Certs.
         05  Sh810-Has-Cert pic 99     occurs 5.
     03  Sh810-Task-Cust-Cap pic 999.
     03  Sh810-Task-Cap-Per-Staff pic 999.
     03  Sh810-Task-Start-Ts pic 9(12).
     03  Sh810-Strt-View  redefines Sh810-Task-Start-Ts.
         05  Sh810-Strt-Ccyy pic 9(4).
         05  Sh810-Strt-Mm   pic 99.
         05  Sh810-Strt-Dd   pic 99.
         05  Sh810-Strt-Hhmi pic 9(4).
     03  Sh810-Task-End-Ts  pic 9(12).
     03  Sh810-Task2-Start-Ts pic 9(12).
     03  Sh810-Task2-End-Ts   pic 9(12).
     03  Sh810-End-View  redefines Sh810-Task2-End-Ts.
         05  Sh810-End2-Ccyy pic 9(4).
         05  Sh810-End2-Mm   pic 99.
         05  Sh810-End2-Dd   pic 99.
         05  Sh810-End2-Hhmi pic 9(4).
     03  Sh810-Qualifies    pic x.
     03  Sh810-Needed       pic 999.
     03  Sh810-Overlaps     pic x.
*
