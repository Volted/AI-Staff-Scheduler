* FD For Employee Roster File
* 04/08/26 vbc - Created.
*
 fd  SH-Employee-File.
     copy  "wsshemp.cob".
*
