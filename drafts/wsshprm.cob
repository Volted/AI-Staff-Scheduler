*******************************************
*                                          *
*  Record Definition For Run Parameter    *
*        Control Card                     *
*     One card per batch run              *
*******************************************
*  File size 80 bytes.
*
* 04/08/26 vbc - Created.
* 06/08/26 vbc - Added 88's for Prm-Mode and Prm-Approved.
*
 01  SH-Run-Parameter-Record.
     03  Prm-Schedule-Date     pic 9(8).
*                                ccyymmdd.
     03  Prm-Country-Code      pic xx.
*                                ISO code - see Law-Table, SH820.
     03  Prm-Mode              pic x.
         88  Prm-Mode-Primary      value "P".
         88  Prm-Mode-Fallback     value "F".
     03  Prm-Quality-Score     pic 9v99.
*                                0.00-1.00, default .70 - see R10.
     03  Prm-Approved-Flag     pic x.
         88  Prm-Approved          value "Y".
         88  Prm-Not-Approved      value "N".
     03  filler                pic x(65).
*
