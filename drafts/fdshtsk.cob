* FD For Task / Shift File
* 04/08/26 vbc - Created.
*
 fd  SH-Task-File.
     copy  "wsshtsk.cob".
*
