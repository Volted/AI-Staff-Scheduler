* Select Clause For Run Parameter Control Card
* 04/08/26 vbc - Created.
*
     select   SH-Param-File
                       assign       "SHPARM"
                       organization sequential
                       access       sequential
                       status       SH-Prm-Status.
*
