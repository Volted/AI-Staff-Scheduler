* Select Clause For Schedule Print Report - 132 Cols
* 04/08/26 vbc - Created.
*
     select   SH-Print-File
                       assign       "SHPRINT"
                       organization line sequential
                       status       SH-Prt-Status.
*
