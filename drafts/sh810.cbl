****************************************************************
*                                                               *
*           Staff Scheduling - Validation Routines              *
*                                                               *
****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.         sh810.
**
*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
**
*    Installation.       Applewood Computers.
**
*    Date-Written.       11/04/1987.
**
*    Date-Compiled.
**
*    Security.           Copyright (C) 1987-2026 & later, Vincent
*                        Bryan Coen. Distributed under the GNU
*                        General Public License. See file COPYING.
**
*    Remarks.            Validation checks called from the Staff
*                        Scheduling batch (SH100) - certification
*                        matching, needed-staff count and task
*                        time-overlap test. One function per call,
*                        switched on Sh810-Function.
**
*    Called by.          SH100.
**
*    Called modules.     None.
**
*    Files used.         None - works area in, flags out.
**
*    Error messages used.
*                        None - caller decides on a "N" reply.
**
* Changes:
* 11/04/87 vbc -        Written for the original roster board,
*                       cert check only, no needed-staff calc.
* 02/11/88 jts -     .2 Added needed-staff calculation for the
*                       new customer-capacity based rostering.
* 19/06/90 vbc -     .3 Overlap test added for the vacation desk
*                       so one person cannot hold two slots.
* 30/09/91 mdw -     .4 Tidy of subscript names per dept request.
* 14/02/94 vbc -     .5 Cert array widened 3 to 5 per HR memo.
* 08/07/98 jts -   1.0   Y2K readiness sweep - no 2 digit years
*                       held in this module, no change required.
* 22/01/99 vbc -   1.1   Confirmed clean after Y2K test cycle.
* 17/05/02 mdw -   1.2   Needed-staff ceiling division re-proved
*                       against finance's rounding rules.
* 09/11/06 vbc -   1.3   Minor - renamed Match-Sw to Cert-Found.
* 23/08/11 jts -   1.4   Added redefine trace views for support
*                       desk when chasing odd overlap reports.
* 30/03/16 vbc -   1.5   Source tidied for GnuCOBOL 2.0 build.
* 14/10/25 vbc -   1.6   Taken from the old roster cert-checker
*                       and folded into the SH series for the
*                       certification based scheduling rebuild.
* 13/11/25 vbc -   1.7   Capitalise vars, paragraphs per house
*                       style sweep.
**
******************************************************************
* Copyright Notice.
* ****************
*
* This notice supersedes all prior copyright notices and was
* updated 2024-04-16.
*
* These files and programs are part of the Applewood Computers
* Accounting System and are Copyright (c) Vincent B Coen,
* 1976-2026 and later.
*
* This program is now free software; you can redistribute it
* and/or modify it under the terms of the GNU General Public
* License as published by the Free Software Foundation; version
* 3 and later, as revised for personal usage only and that
* includes for use within a business but without repackaging or
* for resale in any way.
*
* ACAS is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
* GNU General Public License for more details.
*
******************************************************************
*
 environment              division.
*==================================
*
 configuration            section.
 special-names.
     class Sh810-Numeric-Class is "0" thru "9".
*
 input-output             section.
*--------------------------------
*                           No files used by this module.
*
 data                     division.
*==================================
*
 working-storage section.
*-----------------------
*
 77  Prog-Name            pic x(17)   value "SH810 (1.7)".
*
 01  Sh810-Work-Area.
     03  Sh810-Req-Ix      binary-char unsigned.
     03  Sh810-Emp-Ix      binary-char unsigned.
     03  Cert-Found-Sw     pic x       value "N".
         88  Cert-Found        value "Y".
     03  Sh810-Lo-Start    pic 9(12)   comp-3.
     03  Sh810-Hi-Start    pic 9(12)   comp-3.
     03  Sh810-Lo-End      pic 9(12)   comp-3.
     03  Sh810-Hi-End      pic 9(12)   comp-3.
     03  Sh810-Raw-Needed  binary-long unsigned.
*
 linkage                  section.
*--------------------------------
*
*SH810*
*
     copy  "wssh810.cob".
*
 procedure division using Sh810-Ws.
*=================================
*
 SH810-Main.
*
*    Dispatch on the function code the caller set. See R1, R2
*    and R6 of the scheduling business rules.
*
     if       Sh810-Function = 1
              go to SH810-Cert-Check.
     if       Sh810-Function = 2
              go to SH810-Needed-Staff.
     go       to SH810-Overlap-Test.
*
 SH810-Cert-Check.
*
*    R1 - every non-empty required cert of the task must appear
*    among the employee's held certs. No required certs means
*    anyone qualifies.
*
     move     "Y"       to Sh810-Qualifies.
     perform  SH810-Cert-Chk-One thru SH810-Cert-Chk-One-Exit
              varying Sh810-Req-Ix from 1 by 1
              until    Sh810-Req-Ix > 5.
     go       to SH810-Exit.
*
 SH810-Cert-Chk-One.
     if       Sh810-Req-Cert (Sh810-Req-Ix) = zero
              go to SH810-Cert-Chk-One-Exit.
     move     "N" to Cert-Found-Sw.
     perform  SH810-Cert-Mtch-One thru SH810-Cert-Mtch-One-Exit
              varying Sh810-Emp-Ix from 1 by 1
              until    Sh810-Emp-Ix > 5.
     if       not Cert-Found
              move "N" to Sh810-Qualifies.
 SH810-Cert-Chk-One-Exit.
     exit.
*
 SH810-Cert-Mtch-One.
     if       Sh810-Has-Cert (Sh810-Emp-Ix)
              = Sh810-Req-Cert (Sh810-Req-Ix)
              set  Cert-Found to true.
 SH810-Cert-Mtch-One-Exit.
     exit.
*
 SH810-Needed-Staff.
*
*    R2 - vacation pseudo-task needs Req-Cap-Per-Staff bodies.
*    Otherwise needed = ceiling(capacity / per-staff), min 1,
*    done in exact integer arithmetic - no rounding mode used.
*
     if       Sh810-Task-Cust-Cap = zero
              move     Sh810-Task-Cap-Per-Staff to Sh810-Needed
              go to SH810-Exit.
*
     compute  Sh810-Raw-Needed =
              (Sh810-Task-Cust-Cap + Sh810-Task-Cap-Per-Staff - 1)
              / Sh810-Task-Cap-Per-Staff.
     move     Sh810-Raw-Needed to Sh810-Needed.
     if       Sh810-Needed < 1
              move     1 to Sh810-Needed.
     go       to SH810-Exit.
*
 SH810-Overlap-Test.
*
*    R6 - two windows overlap when the later of the two starts
*    is before the earlier of the two ends.
*
     move     "N"       to Sh810-Overlaps.
     if       Sh810-Task-Start-Ts > Sh810-Task2-Start-Ts
              move     Sh810-Task-Start-Ts  to Sh810-Hi-Start
              move     Sh810-Task2-Start-Ts to Sh810-Lo-Start
     else
              move     Sh810-Task2-Start-Ts to Sh810-Hi-Start
              move     Sh810-Task-Start-Ts  to Sh810-Lo-Start
     end-if.
     if       Sh810-Task-End-Ts < Sh810-Task2-End-Ts
              move     Sh810-Task-End-Ts    to Sh810-Lo-End
     else
              move     Sh810-Task2-End-Ts   to Sh810-Lo-End
     end-if.
     if       Sh810-Hi-Start < Sh810-Lo-End
              move     "Y" to Sh810-Overlaps.
*
 SH810-Exit.
     goback.
*
