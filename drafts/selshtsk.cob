* Select Clause For Task / Shift File
* 04/08/26 vbc - Created.
*
     select   SH-Task-File
                       assign       "TASKFILE"
                       organization sequential
                       access       sequential
                       status       SH-Tsk-Status.
*
