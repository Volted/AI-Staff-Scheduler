* FD For Run Parameter Control Card
* 04/08/26 vbc - Created.
*
 fd  SH-Param-File.
     copy  "wsshprm.cob".
*
