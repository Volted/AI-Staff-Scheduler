****************************************************************
*                                                               *
*                 Staff Scheduling - Main Batch                 *
*                                                               *
*           Uses RW (Report Writer For The Schedule Print)      *
*                                                               *
****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.         sh100.
**
*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
**
*    Installation.       Applewood Computers.
**
*    Date-Written.       18/09/1986.
**
*    Date-Compiled.
**
*    Security.           Copyright (C) 1986-2026 & later, Vincent
*                        Bryan Coen. Distributed under the GNU
*                        General Public License. See file COPYING.
**
*    Remarks.            Staff Scheduling batch run. Reads the
*                        employee roster and the task board, runs
*                        the greedy PRIMARY assignment pass (or
*                        the round robin FALLBACK pass when the
*                        roster is too thin for PRIMARY to help),
*                        applies the labour-law check and the
*                        quality-review curation, writes the
*                        assignment file and prints the schedule
*                        report.
**
*    Called modules.     SH810 - certification / needed-staff /
*                        overlap checks.
*                        SH820 - country law table lookup and
*                        vacation eligibility test.
**
*    Files used.         SH-Employee-File    Roster, input.
*                        SH-Task-File        Task board, input.
*                        SH-Param-File       Run control card.
*                        SH-Assignment-File  Output, one row per
*                                            assignment made.
*                        SH-Print-File       Schedule report.
**
*    Error messages used.
*                        SH001 - 3, missing or bad open on an
*                        input file. Abends the run.
**
* Changes:
* 18/09/86 vbc -        First cut of the roster board - straight
*                       first-come first-served, no fairness sort.
* 11/05/88 jts -     .2 Needed-staff ceiling formula added for the
*                       new customer capacity based rostering.
* 23/01/90 mdw -     .3 Fairness sort added per union agreement -
*                       preference rank, then denied requests,
*                       then recent vacations.
* 30/11/91 vbc -     .4 Round robin fallback mode added for the
*                       weeks the roster is short of qualified
*                       cover and PRIMARY leaves too many gaps.
* 19/04/94 jts -     .5 Vacation pseudo-task (Task-Id zero) taken
*                       out of the main loop per HR request - one
*                       person, one assignment, vacation is no
*                       exception.
* 06/02/97 mdw -     .6 Country labour-law check added, hived off
*                       to a new called module, SH820.
* 09/07/98 vbc -   1.0   Y2K readiness sweep - all dates here are
*                       held as CCYYMMDDHHMM, twelve digits, no
*                       2 digit year held anywhere in this run.
* 21/01/99 jts -   1.1   Confirmed clean after Y2K test cycle.
* 15/10/03 mdw -   1.2   Quality-review curation step added -
*                       confidence filter and coverage figure for
*                       the weekly ops meeting.
* 12/08/08 vbc -   1.3   Certification and needed-staff checks
*                       pulled out to a called module, SH810, so
*                       the rules could be shared with the old
*                       roster enquiry screen (since withdrawn).
* 27/03/13 jts -   1.4   Report re-cast onto Report Writer, was a
*                       hand rolled WRITE/ADVANCING mess before.
* 04/11/17 mdw -   1.5   Source tidied for GnuCOBOL 2.0 build.
* 17/10/25 vbc -   1.6   Rebuilt as the SH series proper for the
*                       certification based scheduling project -
*                       record layouts and control card widened.
* 13/11/25 vbc -   1.7   Capitalise vars, paragraphs per house
*                       style sweep.
* 28/11/25 jts -   1.8   SH-Assignment-File was opened and closed
*                       but never written - rows now go out at
*                       AA450, after curation, kept rows only.
* 02/12/25 mdw -   1.9   Five file status codes were tested at
*                       AA010 but never declared - added
*                       SH-File-Status to working storage.
**
******************************************************************
* Copyright Notice.
* ****************
*
* This notice supersedes all prior copyright notices and was
* updated 2024-04-16.
*
* These files and programs are part of the Applewood Computers
* Accounting System and are Copyright (c) Vincent B Coen,
* 1976-2026 and later.
*
* This program is now free software; you can redistribute it
* and/or modify it under the terms of the GNU General Public
* License as published by the Free Software Foundation; version
* 3 and later, as revised for personal usage only and that
* includes for use within a business but without repackaging or
* for resale in any way.
*
* ACAS is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
* GNU General Public License for more details.
*
******************************************************************
*
 environment              division.
*==================================
*
 configuration            section.
 special-names.
     C01 is TOP-OF-FORM
     class SH-Alpha-Class is "A" thru "Z"
     class SH-Numeric-Class is "0" thru "9".
*
 input-output             section.
 file-control.
*--------------------------------
*
     copy  "selshemp.cob".
     copy  "selshtsk.cob".
     copy  "selshprm.cob".
     copy  "selshasn.cob".
     copy  "selshrpt.cob".
*
 data                     division.
*==================================
*
 file                     section.
*-----------------------------
*
     copy  "fdshemp.cob".
     copy  "fdshtsk.cob".
     copy  "fdshprm.cob".
     copy  "fdshasn.cob".
*
 fd  SH-Print-File
     reports are SH-Schedule-Report.
*
 working-storage section.
*-----------------------
*
 77  Prog-Name            pic x(17)   value "SH100 (1.9)".
*
*    End-of-file and housekeeping switches.
*
 01  SH-Switches.
     03  WS-Emp-Eof-Sw     pic x       value "N".
     03  WS-Tsk-Eof-Sw     pic x       value "N".
     03  WS-Find-Sw        pic x       value "N".
         88  WS-Found          value "Y".
*
*    File status codes, one per file, tested right after each open
*    at AA010 - kept together the way the shop likes its switches.
*
 01  SH-File-Status.
     03  SH-Emp-Status     pic xx.
     03  SH-Tsk-Status     pic xx.
     03  SH-Prm-Status     pic xx.
     03  SH-Asn-Status     pic xx.
     03  SH-Prt-Status     pic xx.
*
*    Employee roster, held in memory for the run - small, a few
*    hundred rows at most.
*
 01  SH-Employee-Table.
     03  SH-Emp-Cnt        binary-short unsigned.
     03  SH-Emp-Entry      occurs 300 indexed by SH-Emp-Ix.
         05  TE-Emp-Id            pic 9(5).
         05  TE-Emp-Name          pic x(20).
         05  TE-Emp-Pref          pic 9      occurs 5.
         05  TE-Emp-Cert          pic 99     occurs 5.
         05  TE-Emp-Prev-Vac-60d  pic 99.
         05  TE-Emp-Appr-Req-60d  pic 99.
         05  TE-Emp-Den-Req-60d   pic 99.
         05  TE-Emp-Vac-Rem       pic 99.
         05  TE-Emp-Vac-Used      pic 99.
         05  TE-Emp-Nights        pic 99.
         05  TE-Emp-Weekends      pic 99.
         05  TE-Emp-Holidays      pic 99.
         05  TE-Emp-Assigned-Sw   pic x.
             88  TE-Emp-Is-Assigned   value "Y".
*
*    Task board, held in memory and sorted ascending on start
*    time before the assignment passes begin - see AA040.
*
 01  SH-Task-Table.
     03  SH-Tsk-Cnt        binary-short unsigned.
     03  SH-Tsk-Entry      occurs 500
                           indexed by SH-Tsk-Ix SH-Tsk-Ix2.
         05  TT-Tsk-Id            pic 9(5).
         05  TT-Tsk-Category      pic 9.
             88  TT-Is-Vacation       value 0.
             88  TT-Is-Sick-Leave     value 1.
             88  TT-Is-Training      value 2.
             88  TT-Is-Shift         value 3.
         05  TT-Tsk-Cust-Cap      pic 999.
         05  TT-Tsk-Per-Staff     pic 999.
         05  TT-Tsk-Req-Cert      pic 99     occurs 5.
         05  TT-Tsk-Start-Ts      pic 9(12).
         05  TT-Tsk-Strt-View redefines TT-Tsk-Start-Ts.
             07  TT-Strt-Ccyy         pic 9(4).
             07  TT-Strt-Mm           pic 99.
             07  TT-Strt-Dd           pic 99.
             07  TT-Strt-Hh           pic 99.
             07  TT-Strt-Mi           pic 99.
         05  TT-Tsk-End-Ts        pic 9(12).
         05  TT-Tsk-End-View  redefines TT-Tsk-End-Ts.
             07  TT-End-Ccyy          pic 9(4).
             07  TT-End-Mm            pic 99.
             07  TT-End-Dd            pic 99.
             07  TT-End-Hh            pic 99.
             07  TT-End-Mi            pic 99.
         05  TT-Tsk-Needed        pic 999.
         05  TT-Tsk-Assigned-Cnt  pic 999.
*
*    Candidate work table - rebuilt fresh for every task in the
*    PRIMARY pass, fairness sorted per R3 then taken top NEEDED.
*
 01  SH-Candidate-Table.
     03  SH-Cand-Cnt       binary-short unsigned.
     03  SH-Cand-Entry     occurs 300
                           indexed by SH-Cand-Ix SH-Cand-Ix2.
         05  TC-Cand-Emp-Ix       binary-short unsigned.
         05  TC-Cand-Pref-Rank    pic 999.
         05  TC-Cand-Den-Req      pic 99.
         05  TC-Cand-Prev-Vac     pic 99.
         05  TC-Cand-Roster-Ord   pic 999.
*
*    Assignment rows held in memory until curation (U4) has had
*    its say - some may be dropped before the output file and
*    the report both see them.
*
 01  SH-Assignment-Table.
     03  SH-Asn-Cnt        binary-short unsigned.
     03  SH-Asn-Entry      occurs 999 indexed by SH-Asn-Ix.
         05  TA-Asn-Tsk-Id        pic 9(5).
         05  TA-Asn-Emp-Id        pic 9(5).
         05  TA-Asn-Emp-Name      pic x(20).
         05  TA-Asn-Confidence    pic 9v99.
         05  TA-Asn-Keep-Sw       pic x      value "Y".
             88  TA-Asn-Kept          value "Y".
*
*    Warning lines collected through the run for the report's
*    warnings section - law check, shortfalls, curation filter.
*
 01  SH-Warning-Table.
     03  SH-Warn-Cnt       binary-char unsigned value zero.
     03  SH-Warn-Line      occurs 50  pic x(100).
*
*    Run totals for the trailer and the curation step.
*
 01  SH-Totals.
     03  WS-Tasks-Read        binary-short unsigned value zero.
     03  WS-Asn-Written        binary-short unsigned value zero.
     03  WS-Asn-Filtered       binary-short unsigned value zero.
     03  WS-Tasks-Short         binary-short unsigned value zero.
     03  WS-Emp-Unassigned       binary-short unsigned value zero.
     03  WS-Coverage-Pct       pic 999v9.
     03  WS-Coverage-Calc      pic 9(7)v9  comp-3.
     03  WS-Success-Sw         pic x       value "N".
         88  WS-Run-Success        value "Y".
*
*    Round robin pointer for FALLBACK mode - R3 a.
*
 01  WS-Robin-Ix           binary-short unsigned value 1.
*
*    Scratch fields for the sort, the candidate build and the
*    category-name lookup used when printing.
*
 01  SH-Scratch.
     03  WS-I                  binary-short unsigned.
     03  WS-J                  binary-short unsigned.
     03  WS-K                  binary-short unsigned.
     03  WS-Swap-Entry         pic x(57).
     03  WS-Cand-Swap          pic x(12).
     03  WS-Better-Sw          pic x       value "N".
         88  WS-Is-Better           value "Y".
     03  WS-Category-Name      pic x(12).
     03  WS-Flag-Text          pic x(18)   value spaces.
     03  WS-Mode-Text          pic x(8)    value spaces.
     03  WS-Result-Text        pic x(7)    value "FAILURE".
     03  WS-Count-Ed-1         pic zz9.
     03  WS-Count-Ed-2         pic zz9.
*
*    Today's date, taken from the run parameter card - kept in
*    an alternate view in case the report needs UK layout later.
*
 01  WS-Run-Date.
     03  WS-Run-Ccyy           pic 9(4).
     03  WS-Run-Mm             pic 99.
     03  WS-Run-Dd             pic 99.
 01  WS-Run-Date9 redefines WS-Run-Date
                             pic 9(8).
*
*    Linkage areas shared with the two called modules - see the
*    copybook remarks for why these live in both places.
*
     copy  "wssh810.cob".
     copy  "wssh820.cob".
*
*    Schedule print - driven paragraph by paragraph from AA500,
*    no RD control clause. Control breaks in Report Writer only
*    fire a heading for a group that gets at least one detail
*    line under it, and a short staffed task still has to show
*    a header line with no employee line below it - so the task
*    header and the employee lines are both plain Type Detail
*    groups, GENERATE'd explicitly in the order we want them to
*    print. The trailer still rides the built in Type Report
*    Footing, which fires once at TERMINATE with no control
*    clause needed.
*
 report                   section.
 rd  SH-Schedule-Report
     page limit 58 lines
     heading 1
     first detail 4
     last detail 52
     footing 54.
*
 01  type page heading.
     03  line 1.
         05  column   1 pic x(24)
                         value "STAFF SCHEDULE REPORT".
         05  column  40 pic x(5) value "DATE ".
         05  column  45 pic 9999 source WS-Run-Ccyy.
         05  column  49 pic x    value "-".
         05  column  50 pic 99   source WS-Run-Mm.
         05  column  52 pic x    value "-".
         05  column  53 pic 99   source WS-Run-Dd.
         05  column  65 pic x(5) value "PAGE ".
         05  column  70 pic zzz9 source page-counter.
     03  line 3.
         05  column   1 pic x(9) value "COUNTRY ".
         05  column  10 pic xx   source Prm-Country-Code.
         05  column  16 pic x(6) value "MODE  ".
         05  column  22 pic x(8) source WS-Mode-Text.
     03  line 4.
         05  column   1 pic x(5) value "TASK ".
         05  column   7 pic x(12) value "CATEGORY    ".
         05  column  20 pic x(11) value "START  END ".
         05  column  32 pic x(7) value "NEEDED ".
         05  column  40 pic x(8) value "ASSIGNED".
         05  column  50 pic x(13) value "REMARKS".
*
 01  RH-Task-Line          type detail.
     03  line plus 1.
         05  column   1 pic 9(5)
                         source TT-Tsk-Id (SH-Tsk-Ix).
         05  column   7 pic x(12) source WS-Category-Name.
         05  column  20 pic 99 source TT-Strt-Hh (SH-Tsk-Ix).
         05  column  22 pic x  value ":".
         05  column  23 pic 99 source TT-Strt-Mi (SH-Tsk-Ix).
         05  column  26 pic x  value "-".
         05  column  27 pic 99 source TT-End-Hh (SH-Tsk-Ix).
         05  column  29 pic x  value ":".
         05  column  30 pic 99 source TT-End-Mi (SH-Tsk-Ix).
         05  column  34 pic zz9
                         source TT-Tsk-Needed (SH-Tsk-Ix).
         05  column  41 pic zz9
                         source TT-Tsk-Assigned-Cnt
                                (SH-Tsk-Ix).
         05  column  50 pic x(13) source WS-Flag-Text.
*
 01  RH-Emp-Line            type detail.
     03  line plus 1.
         05  column   8 pic x(11) value "ASSIGNED - ".
         05  column  19 pic 9(5)
                         source TA-Asn-Emp-Id (SH-Asn-Ix).
         05  column  25 pic x(20)
                         source TA-Asn-Emp-Name (SH-Asn-Ix).
         05  column  46 pic x(11) value "CONFIDENCE ".
         05  column  57 pic 9.99
                         source TA-Asn-Confidence (SH-Asn-Ix).
*
 01  RH-Warn-Line           type detail.
     03  line plus 1.
         05  column   1 pic x(11) value "WARNING -  ".
         05  column  12 pic x(100) source SH-Warn-Line (WS-I).
*
 01  type report footing.
     03  line plus 2.
         05  column   1 pic x(22) value "TASKS READ..........".
         05  column  24 pic zzz9 source WS-Tasks-Read.
     03  line plus 1.
         05  column   1 pic x(22) value "ASSIGNMENTS WRITTEN..".
         05  column  24 pic zzz9 source WS-Asn-Written.
     03  line plus 1.
         05  column   1 pic x(22) value "ASSIGNMENTS FILTERED.".
         05  column  24 pic zzz9 source WS-Asn-Filtered.
     03  line plus 1.
         05  column   1 pic x(22) value "TASKS SHORT STAFFED..".
         05  column  24 pic zzz9 source WS-Tasks-Short.
     03  line plus 1.
         05  column   1 pic x(22) value "EMPLOYEES UNASSIGNED.".
         05  column  24 pic zzz9 source WS-Emp-Unassigned.
     03  line plus 1.
         05  column   1 pic x(22) value "COVERAGE PERCENT.....".
         05  column  24 pic zz9.9
                         source WS-Coverage-Pct.
     03  line plus 2.
         05  column   1 pic x(12) value "RUN RESULT -".
         05  column  14 pic x(7) source WS-Result-Text.
*
 linkage                  section.
*--------------------------------
*                           No parameters passed - SH100 is the
*                           run's entry point, started by JCL/
*                           the shop's batch scheduler.
*
 procedure division.
*==================
*
 AA000-Main               section.
*-------------------------------
*
     perform  AA010-Open-Files.
     perform  AA020-Load-Employees.
     perform  AA030-Load-Tasks.
     perform  AA050-Read-Parameters.
     if       Prm-Mode-Primary
              move     "PRIMARY" to WS-Mode-Text
              perform  AA040-Sort-Tasks
              perform  AA100-Schedule-Primary
     else
              move     "FALLBACK" to WS-Mode-Text
              perform  AA200-Schedule-Fallback.
     perform  AA300-Run-Totals.
     perform  AA350-Law-Check.
     perform  AA400-Curate-Response.
     perform  AA450-Write-Assignments.
     perform  AA500-Print-Report.
     perform  AA900-Close-Files.
     goback.
*
 AA000-Exit.  exit section.
*
 AA010-Open-Files         section.
*-------------------------------
*
     open     input  SH-Employee-File.
     if       SH-Emp-Status not = "00"
              display "SH001 EMPLOYEE FILE WONT OPEN - "
                      SH-Emp-Status
              move     16 to return-code
              goback.
     open     input  SH-Task-File.
     if       SH-Tsk-Status not = "00"
              display "SH002 TASK FILE WONT OPEN - "
                      SH-Tsk-Status
              move     16 to return-code
              goback.
     open     input  SH-Param-File.
     if       SH-Prm-Status not = "00"
              display "SH003 PARAMETER FILE WONT OPEN - "
                      SH-Prm-Status
              move     16 to return-code
              goback.
     open     output SH-Assignment-File.
     open     output SH-Print-File.
*
 AA010-Exit.  exit section.
*
 AA020-Load-Employees     section.
*-------------------------------
*
*    Roster is small - a few hundred rows - held whole in the
*    employee table for the run. See U1 step 1.
*
     move     zero to SH-Emp-Cnt.
     read     SH-Employee-File
              at end move "Y" to WS-Emp-Eof-Sw.
     perform  AA021-Load-Emp-One thru AA021-Exit
              until    WS-Emp-Eof-Sw = "Y".
*
 AA020-Exit.  exit section.
*
 AA021-Load-Emp-One.
     add      1 to SH-Emp-Cnt.
     set      SH-Emp-Ix to SH-Emp-Cnt.
     move     Emp-Id     to TE-Emp-Id (SH-Emp-Ix).
     move     Emp-Name   to TE-Emp-Name (SH-Emp-Ix).
     move     1          to WS-K.
     perform  AA022-Copy-Pref-Cert thru AA022-Exit
              varying WS-K from 1 by 1 until WS-K > 5.
     move     Emp-Prev-Vacations-60d
                   to TE-Emp-Prev-Vac-60d (SH-Emp-Ix).
     move     Emp-Approved-Req-60d
                   to TE-Emp-Appr-Req-60d (SH-Emp-Ix).
     move     Emp-Denied-Req-60d
                   to TE-Emp-Den-Req-60d (SH-Emp-Ix).
     move     Emp-Vac-Days-Remaining
                   to TE-Emp-Vac-Rem (SH-Emp-Ix).
     move     Emp-Vac-Days-Used
                   to TE-Emp-Vac-Used (SH-Emp-Ix).
     move     Emp-Worked-Nights
                   to TE-Emp-Nights (SH-Emp-Ix).
     move     Emp-Worked-Weekends
                   to TE-Emp-Weekends (SH-Emp-Ix).
     move     Emp-Worked-Holidays
                   to TE-Emp-Holidays (SH-Emp-Ix).
     move     "N"        to TE-Emp-Assigned-Sw (SH-Emp-Ix).
     read     SH-Employee-File
              at end move "Y" to WS-Emp-Eof-Sw.
 AA021-Exit.  exit.
*
 AA022-Copy-Pref-Cert.
     move     Emp-Preferences (WS-K)
                   to TE-Emp-Pref (SH-Emp-Ix WS-K).
     move     Emp-Certs (WS-K)
                   to TE-Emp-Cert (SH-Emp-Ix WS-K).
 AA022-Exit.  exit.
*
 AA030-Load-Tasks         section.
*-------------------------------
*
*    Task board, held in file order for now - the PRIMARY pass
*    sorts it by start time itself at AA040, the FALLBACK pass
*    wants file order so leaves it alone. See U1 steps 2 and 5.
*
     move     zero to SH-Tsk-Cnt.
     read     SH-Task-File
              at end move "Y" to WS-Tsk-Eof-Sw.
     perform  AA031-Load-Tsk-One thru AA031-Exit
              until    WS-Tsk-Eof-Sw = "Y".
*
 AA030-Exit.  exit section.
*
 AA031-Load-Tsk-One.
     add      1 to SH-Tsk-Cnt.
     set      SH-Tsk-Ix to SH-Tsk-Cnt.
     move     Tsk-Id       to TT-Tsk-Id (SH-Tsk-Ix).
     move     Tsk-Category to TT-Tsk-Category (SH-Tsk-Ix).
     move     Tsk-Customer-Capacity
                   to TT-Tsk-Cust-Cap (SH-Tsk-Ix).
     move     Tsk-Req-Cap-Per-Staff
                   to TT-Tsk-Per-Staff (SH-Tsk-Ix).
     move     1 to WS-K.
     perform  AA032-Copy-Req-Cert thru AA032-Exit
              varying WS-K from 1 by 1 until WS-K > 5.
     move     Tsk-Start-Ts to TT-Tsk-Start-Ts (SH-Tsk-Ix).
     move     Tsk-End-Ts   to TT-Tsk-End-Ts (SH-Tsk-Ix).
     move     zero to TT-Tsk-Needed (SH-Tsk-Ix).
     move     zero to TT-Tsk-Assigned-Cnt (SH-Tsk-Ix).
     read     SH-Task-File
              at end move "Y" to WS-Tsk-Eof-Sw.
 AA031-Exit.  exit.
*
 AA032-Copy-Req-Cert.
     move     Tsk-Req-Certs (WS-K)
                   to TT-Tsk-Req-Cert (SH-Tsk-Ix WS-K).
 AA032-Exit.  exit.
*
 AA040-Sort-Tasks         section.
*-------------------------------
*
*    Straight bubble-type sort ascending on start time for the
*    PRIMARY pass - the board is a few hundred rows at most, no
*    call for the SORT verb's file work here.
*
     if       SH-Tsk-Cnt < 2
              go to AA040-Exit.
     move     1 to WS-I.
     perform  AA041-Outer-Pass thru AA041-Exit
              varying WS-I from 1 by 1
              until    WS-I > SH-Tsk-Cnt - 1.
*
 AA040-Exit.  exit section.
*
 AA041-Outer-Pass.
     move     WS-I to WS-J.
     perform  AA042-Inner-Pass thru AA042-Exit
              varying WS-J from WS-I by 1
              until    WS-J > SH-Tsk-Cnt.
 AA041-Exit.  exit.
*
 AA042-Inner-Pass.
     set      SH-Tsk-Ix  to WS-I.
     set      SH-Tsk-Ix2 to WS-J.
     if       TT-Tsk-Start-Ts (SH-Tsk-Ix2)
              < TT-Tsk-Start-Ts (SH-Tsk-Ix)
              move  SH-Tsk-Entry (SH-Tsk-Ix) to WS-Swap-Entry
              move  SH-Tsk-Entry (SH-Tsk-Ix2)
                    to SH-Tsk-Entry (SH-Tsk-Ix)
              move  WS-Swap-Entry
                    to SH-Tsk-Entry (SH-Tsk-Ix2).
 AA042-Exit.  exit.
*
 AA050-Read-Parameters    section.
*-------------------------------
*
     read     SH-Param-File
              at end
              display "SH004 NO RUN PARAMETER CARD PRESENT"
              move     16 to return-code
              goback.
     move     Prm-Schedule-Date to WS-Run-Date9.
*
 AA050-Exit.  exit section.
*
 AA100-Schedule-Primary   section.
*-------------------------------
*
*    Greedy pass, one task at a time in start time order - see
*    U1 step 3 and R1 through R5.
*
     perform  AA110-Schedule-One-Task thru AA110-Exit
              varying SH-Tsk-Ix from 1 by 1
              until    SH-Tsk-Ix > SH-Tsk-Cnt.
*
 AA100-Exit.  exit section.
*
 AA110-Schedule-One-Task.
     if       TT-Is-Vacation (SH-Tsk-Ix)
              go to AA110-Exit.
     perform  AA120-Get-Needed-Staff.
     perform  AA130-Build-Candidates.
     perform  AA140-Sort-Candidates.
     perform  AA150-Select-Candidates.
 AA110-Exit.  exit.
*
 AA120-Get-Needed-Staff.
     move     2 to Sh810-Function.
     move     TT-Tsk-Cust-Cap (SH-Tsk-Ix)
                   to Sh810-Task-Cust-Cap.
     move     TT-Tsk-Per-Staff (SH-Tsk-Ix)
                   to Sh810-Task-Cap-Per-Staff.
     call     "SH810" using Sh810-Ws.
     move     Sh810-Needed to TT-Tsk-Needed (SH-Tsk-Ix).
*
 AA130-Build-Candidates.
     move     zero to SH-Cand-Cnt.
     perform  AA131-Consider-One-Emp thru AA131-Exit
              varying SH-Emp-Ix from 1 by 1
              until    SH-Emp-Ix > SH-Emp-Cnt.
*
 AA131-Consider-One-Emp.
     if       TE-Emp-Is-Assigned (SH-Emp-Ix)
              go to AA131-Exit.
     move     1 to Sh810-Function.
     move     1 to WS-K.
     perform  AA134-Copy-Task-Cert thru AA134-Exit
              varying WS-K from 1 by 1 until WS-K > 5.
     move     1 to WS-K.
     perform  AA135-Copy-Emp-Cert thru AA135-Exit
              varying WS-K from 1 by 1 until WS-K > 5.
     call     "SH810" using Sh810-Ws.
     if       Sh810-Qualifies not = "Y"
              go to AA131-Exit.
     add      1 to SH-Cand-Cnt.
     set      SH-Cand-Ix to SH-Cand-Cnt.
     set      TC-Cand-Emp-Ix (SH-Cand-Ix) to SH-Emp-Ix.
     perform  AA132-Find-Pref-Rank.
     move     TE-Emp-Den-Req-60d (SH-Emp-Ix)
                   to TC-Cand-Den-Req (SH-Cand-Ix).
     move     TE-Emp-Prev-Vac-60d (SH-Emp-Ix)
                   to TC-Cand-Prev-Vac (SH-Cand-Ix).
     set      TC-Cand-Roster-Ord (SH-Cand-Ix) to SH-Emp-Ix.
 AA131-Exit.  exit.
*
*    R3.1 - position of the task's category in the employee's
*    preference list, 0 based, lower wins. Not listed ranks the
*    999 sentinel, worst of all.
*
 AA132-Find-Pref-Rank.
     move     999 to TC-Cand-Pref-Rank (SH-Cand-Ix).
     move     "N" to WS-Better-Sw.
     move     1   to WS-I.
     perform  AA133-Chk-Pref-Slot thru AA133-Exit
              varying WS-I from 1 by 1
              until    WS-I > 5 or WS-Is-Better.
*
 AA133-Chk-Pref-Slot.
     if       TE-Emp-Pref (SH-Emp-Ix WS-I)
              = TT-Tsk-Category (SH-Tsk-Ix)
              compute TC-Cand-Pref-Rank (SH-Cand-Ix) = WS-I - 1
              set     WS-Is-Better to true.
 AA133-Exit.  exit.
*
 AA134-Copy-Task-Cert.
     move     TT-Tsk-Req-Cert (SH-Tsk-Ix WS-K)
                   to Sh810-Req-Cert (WS-K).
 AA134-Exit.  exit.
*
 AA135-Copy-Emp-Cert.
     move     TE-Emp-Cert (SH-Emp-Ix WS-K)
                   to Sh810-Has-Cert (WS-K).
 AA135-Exit.  exit.
*
*    R3.2/3/4 - candidate list fairness sort - preference rank
*    ascending, then denied requests descending, then recent
*    vacations ascending, then roster order ascending.
*
 AA140-Sort-Candidates.
     if       SH-Cand-Cnt < 2
              go to AA140-Exit.
     move     1 to WS-I.
     perform  AA141-Cand-Outer thru AA141-Exit
              varying WS-I from 1 by 1
              until    WS-I > SH-Cand-Cnt - 1.
*
 AA140-Exit.  exit.
*
 AA141-Cand-Outer.
     move     WS-I to WS-J.
     perform  AA142-Cand-Inner thru AA142-Exit
              varying WS-J from WS-I by 1
              until    WS-J > SH-Cand-Cnt.
 AA141-Exit.  exit.
*
 AA142-Cand-Inner.
     set      SH-Cand-Ix  to WS-I.
     set      SH-Cand-Ix2 to WS-J.
     perform  AA143-Compare-Pair.
     if       WS-Is-Better
              move  SH-Cand-Entry (SH-Cand-Ix)
                    to WS-Cand-Swap
              move  SH-Cand-Entry (SH-Cand-Ix2)
                    to SH-Cand-Entry (SH-Cand-Ix)
              move  WS-Cand-Swap
                    to SH-Cand-Entry (SH-Cand-Ix2).
 AA142-Exit.  exit.
*
 AA143-Compare-Pair.
     move     "N" to WS-Better-Sw.
     if       TC-Cand-Pref-Rank (SH-Cand-Ix2)
              < TC-Cand-Pref-Rank (SH-Cand-Ix)
              set  WS-Is-Better to true
              go to AA143-Exit.
     if       TC-Cand-Pref-Rank (SH-Cand-Ix2)
              > TC-Cand-Pref-Rank (SH-Cand-Ix)
              go to AA143-Exit.
     if       TC-Cand-Den-Req (SH-Cand-Ix2)
              > TC-Cand-Den-Req (SH-Cand-Ix)
              set  WS-Is-Better to true
              go to AA143-Exit.
     if       TC-Cand-Den-Req (SH-Cand-Ix2)
              < TC-Cand-Den-Req (SH-Cand-Ix)
              go to AA143-Exit.
     if       TC-Cand-Prev-Vac (SH-Cand-Ix2)
              < TC-Cand-Prev-Vac (SH-Cand-Ix)
              set  WS-Is-Better to true
              go to AA143-Exit.
     if       TC-Cand-Prev-Vac (SH-Cand-Ix2)
              > TC-Cand-Prev-Vac (SH-Cand-Ix)
              go to AA143-Exit.
     if       TC-Cand-Roster-Ord (SH-Cand-Ix2)
              < TC-Cand-Roster-Ord (SH-Cand-Ix)
              set  WS-Is-Better to true.
 AA143-Exit.  exit.
*
*    R1-R5 satisfied above, take the top NEEDED off the sorted
*    candidate list, mark each one assigned - R4.
*
 AA150-Select-Candidates.
     move     zero to WS-J.
     perform  AA151-Select-One thru AA151-Exit
              varying SH-Cand-Ix from 1 by 1
              until    SH-Cand-Ix > SH-Cand-Cnt
              or       WS-J not < TT-Tsk-Needed (SH-Tsk-Ix).
     move     WS-J to TT-Tsk-Assigned-Cnt (SH-Tsk-Ix).
     if       WS-J < TT-Tsk-Needed (SH-Tsk-Ix)
              perform  AA160-Shortfall-Warn.
*
 AA150-Exit.  exit.
*
 AA151-Select-One.
     set      SH-Emp-Ix to TC-Cand-Emp-Ix (SH-Cand-Ix).
     add      1 to SH-Asn-Cnt.
     set      SH-Asn-Ix to SH-Asn-Cnt.
     move     TT-Tsk-Id (SH-Tsk-Ix)
                   to TA-Asn-Tsk-Id (SH-Asn-Ix).
     move     TE-Emp-Id (SH-Emp-Ix)
                   to TA-Asn-Emp-Id (SH-Asn-Ix).
     move     TE-Emp-Name (SH-Emp-Ix)
                   to TA-Asn-Emp-Name (SH-Asn-Ix).
     move     1.00 to TA-Asn-Confidence (SH-Asn-Ix).
     move     "Y"  to TA-Asn-Keep-Sw (SH-Asn-Ix).
     move     "Y"  to TE-Emp-Assigned-Sw (SH-Emp-Ix).
     add      1 to WS-J.
 AA151-Exit.  exit.
*
 AA160-Shortfall-Warn.
     add      1 to WS-Tasks-Short.
     if       SH-Warn-Cnt < 50
              add  1 to SH-Warn-Cnt
              move TT-Tsk-Needed (SH-Tsk-Ix) to WS-Count-Ed-1
              move TT-Tsk-Assigned-Cnt (SH-Tsk-Ix)
                                        to WS-Count-Ed-2
              string "TASK " TT-Tsk-Id (SH-Tsk-Ix)
                     " SHORT STAFFED - NEEDED "
                     WS-Count-Ed-1 " ASSIGNED " WS-Count-Ed-2
                     delimited by size
                     into SH-Warn-Line (SH-Warn-Cnt).
*
 AA200-Schedule-Fallback  section.
*-------------------------------
*
*    Round robin pass, file order not time order - an employee
*    may pick up more than one task here, R4 does not apply.
*    See U1 step 5.
*
     perform  AA210-Fallback-One-Task thru AA210-Exit
              varying SH-Tsk-Ix from 1 by 1
              until    SH-Tsk-Ix > SH-Tsk-Cnt.
*
 AA200-Exit.  exit section.
*
 AA210-Fallback-One-Task.
     if       TT-Is-Vacation (SH-Tsk-Ix)
              go to AA210-Exit.
     move     "N" to WS-Find-Sw.
     move     1   to WS-I.
     perform  AA220-Scan-One-Emp thru AA220-Exit
              varying WS-I from 1 by 1
              until    WS-I > SH-Emp-Cnt
              or       WS-Found.
     if       not WS-Found
              perform  AA230-Fallback-Warn.
 AA210-Exit.  exit.
*
 AA220-Scan-One-Emp.
     compute  SH-Emp-Ix =
              ((WS-Robin-Ix + WS-I - 2) mod SH-Emp-Cnt) + 1.
     move     1 to Sh810-Function.
     move     1 to WS-K.
     perform  AA134-Copy-Task-Cert thru AA134-Exit
              varying WS-K from 1 by 1 until WS-K > 5.
     move     1 to WS-K.
     perform  AA135-Copy-Emp-Cert thru AA135-Exit
              varying WS-K from 1 by 1 until WS-K > 5.
     call     "SH810" using Sh810-Ws.
     if       Sh810-Qualifies = "Y"
              move    "Y" to WS-Find-Sw
              perform AA240-Write-Fallback-Asn.
 AA220-Exit.  exit.
*
 AA230-Fallback-Warn.
     add      1 to WS-Tasks-Short.
     if       SH-Warn-Cnt < 50
              add    1 to SH-Warn-Cnt
              string "TASK " TT-Tsk-Id (SH-Tsk-Ix)
                     " NO QUALIFIED EMPLOYEE AVAILABLE"
                     delimited by size
                     into SH-Warn-Line (SH-Warn-Cnt).
 AA230-Exit.  exit.
*
 AA240-Write-Fallback-Asn.
     add      1 to SH-Asn-Cnt.
     set      SH-Asn-Ix to SH-Asn-Cnt.
     move     TT-Tsk-Id (SH-Tsk-Ix)
                   to TA-Asn-Tsk-Id (SH-Asn-Ix).
     move     TE-Emp-Id (SH-Emp-Ix)
                   to TA-Asn-Emp-Id (SH-Asn-Ix).
     move     TE-Emp-Name (SH-Emp-Ix)
                   to TA-Asn-Emp-Name (SH-Asn-Ix).
     move     .60 to TA-Asn-Confidence (SH-Asn-Ix).
     move     "Y" to TA-Asn-Keep-Sw (SH-Asn-Ix).
     move     "Y" to TE-Emp-Assigned-Sw (SH-Emp-Ix).
     move     1   to TT-Tsk-Assigned-Cnt (SH-Tsk-Ix).
     compute  WS-Robin-Ix = (SH-Emp-Ix mod SH-Emp-Cnt) + 1.
 AA240-Exit.  exit.
*
 AA300-Run-Totals         section.
*-------------------------------
*
     move     SH-Tsk-Cnt to WS-Tasks-Read.
     move     SH-Asn-Cnt to WS-Asn-Written.
     move     zero to WS-Emp-Unassigned.
     perform  AA310-Count-Unassigned thru AA310-Exit
              varying SH-Emp-Ix from 1 by 1
              until    SH-Emp-Ix > SH-Emp-Cnt.
*
 AA300-Exit.  exit section.
*
 AA310-Count-Unassigned.
     if       not TE-Emp-Is-Assigned (SH-Emp-Ix)
              add  1 to WS-Emp-Unassigned.
 AA310-Exit.  exit.
*
*    U3 - country labour-law check, run once against the control
*    card's country code. See R7, R8.
*
 AA350-Law-Check          section.
*-------------------------------
*
     move     1                to Sh820-Function.
     move     Prm-Country-Code to Sh820-Country-Code.
     call     "SH820" using Sh820-Ws.
     if       Sh820-Found-Flag not = "Y"
              perform  AA360-Unknown-Country-Warn
     else
        if    Sh820-Country-Code = "US"
              perform  AA370-Us-Mandate-Warn.
*
 AA350-Exit.  exit section.
*
 AA360-Unknown-Country-Warn.
     if       SH-Warn-Cnt < 50
              add    1 to SH-Warn-Cnt
              string "NO LAW RULES DEFINED FOR COUNTRY CODE "
                     Prm-Country-Code
                     " - PERMISSIVE MODE USED"
                     delimited by size
                     into SH-Warn-Line (SH-Warn-Cnt).
 AA360-Exit.  exit.
*
 AA370-Us-Mandate-Warn.
     if       SH-Warn-Cnt < 50
              add    1 to SH-Warn-Cnt
              string "US HAS NO FEDERAL PAID VACATION "
                     "MANDATE - ENSURE COMPANY POLICY IS "
                     "FOLLOWED"
                     delimited by size
                     into SH-Warn-Line (SH-Warn-Cnt).
 AA370-Exit.  exit.
*
*    U4 - quality review curation. See R9, R10, R11.
*
 AA400-Curate-Response    section.
*-------------------------------
*
     if       WS-Tasks-Read = zero
              move     zero to WS-Coverage-Pct
     else
              compute  WS-Coverage-Calc rounded =
                       WS-Asn-Written / WS-Tasks-Read * 100
              move     WS-Coverage-Calc to WS-Coverage-Pct.
     if       Prm-Quality-Score < .70
              perform  AA420-Filter-Low-Confidence.
     if       not Prm-Approved
              perform  AA430-Not-Approved-Warn.
     perform  AA440-Set-Success.
*
 AA400-Exit.  exit section.
*
 AA420-Filter-Low-Confidence.
     move     zero to WS-Asn-Filtered.
     perform  AA421-Filter-One-Asn thru AA421-Exit
              varying SH-Asn-Ix from 1 by 1
              until    SH-Asn-Ix > SH-Asn-Cnt.
     if       WS-Asn-Filtered > zero and SH-Warn-Cnt < 50
              add  1 to SH-Warn-Cnt
              move WS-Asn-Filtered to WS-Count-Ed-1
              string "QUALITY SCORE BELOW THRESHOLD - "
                     "FILTERED " WS-Count-Ed-1
                     " LOW CONFIDENCE ASSIGNMENTS"
                     delimited by size
                     into SH-Warn-Line (SH-Warn-Cnt).
*
 AA421-Filter-One-Asn.
     if       TA-Asn-Confidence (SH-Asn-Ix) < .50
              move "N" to TA-Asn-Keep-Sw (SH-Asn-Ix)
              add  1 to WS-Asn-Filtered.
 AA421-Exit.  exit.
*
 AA430-Not-Approved-Warn.
     if       SH-Warn-Cnt < 50
              add  1 to SH-Warn-Cnt
              move "SCHEDULE DID NOT PASS QUALITY REVIEW"
                   to SH-Warn-Line (SH-Warn-Cnt).
*
 AA440-Set-Success.
     move     "N"       to WS-Success-Sw.
     move     "FAILURE" to WS-Result-Text.
     if       Prm-Approved
              perform  AA441-Any-Kept thru AA441-Exit
              varying SH-Asn-Ix from 1 by 1
              until    SH-Asn-Ix > SH-Asn-Cnt
              or       WS-Run-Success.
     if       WS-Run-Success
              move "SUCCESS" to WS-Result-Text.
*
 AA441-Any-Kept.
     if       TA-Asn-Kept (SH-Asn-Ix)
              move "Y" to WS-Success-Sw.
 AA441-Exit.  exit.
*
*    Assignment file - one row per surviving assignment, curation
*    filter already applied above. A dropped row is never written.
*
 AA450-Write-Assignments section.
*-------------------------------
*
     perform  AA451-Write-One-Asn thru AA451-Exit
              varying SH-Asn-Ix from 1 by 1
              until    SH-Asn-Ix > SH-Asn-Cnt.
*
 AA450-Exit.  exit section.
*
 AA451-Write-One-Asn.
     if       not TA-Asn-Kept (SH-Asn-Ix)
              go to AA451-Exit.
     move     TA-Asn-Tsk-Id (SH-Asn-Ix)   to Asn-Task-Id.
     move     TA-Asn-Emp-Id (SH-Asn-Ix)   to Asn-Employee-Id.
     move     TA-Asn-Emp-Name (SH-Asn-Ix) to Asn-Employee-Name.
     move     TA-Asn-Confidence (SH-Asn-Ix)
                   to Asn-Confidence.
     write    SH-Assignment-Record.
 AA451-Exit.  exit.
*
*    Schedule print. See the report section remarks for why
*    there is no RD control clause.
*
 AA500-Print-Report       section.
*-------------------------------
*
     initiate SH-Schedule-Report.
     perform  AA510-Print-One-Task thru AA510-Exit
              varying SH-Tsk-Ix from 1 by 1
              until    SH-Tsk-Ix > SH-Tsk-Cnt.
     move     1 to WS-I.
     perform  AA520-Print-One-Warning thru AA520-Exit
              varying WS-I from 1 by 1
              until    WS-I > SH-Warn-Cnt.
     terminate SH-Schedule-Report.
*
 AA500-Exit.  exit section.
*
 AA510-Print-One-Task.
     if       TT-Is-Vacation (SH-Tsk-Ix)
              go to AA510-Exit.
     move     spaces to WS-Flag-Text.
     if       TT-Tsk-Assigned-Cnt (SH-Tsk-Ix)
              < TT-Tsk-Needed (SH-Tsk-Ix)
              move "SHORT STAFFED" to WS-Flag-Text.
     perform  AA512-Category-Name.
     generate RH-Task-Line.
     perform  AA511-Print-One-Emp thru AA511-Exit
              varying SH-Asn-Ix from 1 by 1
              until    SH-Asn-Ix > SH-Asn-Cnt.
 AA510-Exit.  exit.
*
 AA511-Print-One-Emp.
     if       not TA-Asn-Kept (SH-Asn-Ix)
              go to AA511-Exit.
     if       TA-Asn-Tsk-Id (SH-Asn-Ix)
              not = TT-Tsk-Id (SH-Tsk-Ix)
              go to AA511-Exit.
     generate RH-Emp-Line.
 AA511-Exit.  exit.
*
 AA512-Category-Name.
     move     "SHIFT"       to WS-Category-Name.
     if       TT-Is-Vacation (SH-Tsk-Ix)
              move "VACATION"   to WS-Category-Name.
     if       TT-Is-Sick-Leave (SH-Tsk-Ix)
              move "SICK LEAVE" to WS-Category-Name.
     if       TT-Is-Training (SH-Tsk-Ix)
              move "TRAINING"   to WS-Category-Name.
*
 AA520-Print-One-Warning.
     generate RH-Warn-Line.
 AA520-Exit.  exit.
*
 AA900-Close-Files        section.
*-------------------------------
*
     close    SH-Employee-File.
     close    SH-Task-File.
     close    SH-Param-File.
     close    SH-Assignment-File.
     close    SH-Print-File.
*
 AA900-Exit.  exit section.
*
