* FD For Assignment Output File
* 04/08/26 vbc - Created.
*
 fd  SH-Assignment-File.
     copy  "wsshasn.cob".
*
