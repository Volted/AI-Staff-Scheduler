*******************************************
*                                          *
*  Record Definition For Assignment       *
*        Output File                      *
*     One rec per task/employee pair      *
*******************************************
*  File size 40 bytes.
*
* 04/08/26 vbc - Created.
*
 01  SH-Assignment-Record.
     03  Asn-Task-Id           pic 9(5).
     03  Asn-Employee-Id       pic 9(5).
     03  Asn-Employee-Name     pic x(20).
     03  Asn-Confidence        pic 9v99.
*                                1.00 primary, .60 fallback - R10.
     03  filler                pic x(7).
*
