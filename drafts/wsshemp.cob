*******************************************
*                                          *
*  Record Definition For Employee         *
*        Roster File                      *
*     Uses Emp-Id as key                  *
*******************************************
*  File size 80 bytes.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 04/08/26 vbc - Created.
* 07/08/26 vbc - Widened filler 18 to 24 to true up to 80.
*
 01  SH-Employee-Record.
     03  Emp-Id                pic 9(5).
     03  Emp-Name              pic x(20).
     03  Emp-Preferences       pic 9      occurs 5.
*                                9 = empty pref slot - see R3.
     03  Emp-Certs             pic 99     occurs 5.
*                                00 = empty cert slot - see R1.
     03  Emp-Prev-Vacations-60d pic 99.
     03  Emp-Approved-Req-60d  pic 99.
     03  Emp-Denied-Req-60d    pic 99.
     03  Emp-Vac-Days-Remaining pic 99.
     03  Emp-Vac-Days-Used     pic 99.
     03  Emp-Worked-Nights     pic 99.
     03  Emp-Worked-Weekends   pic 99.
     03  Emp-Worked-Holidays   pic 99.
     03  filler                pic x(24).
*
