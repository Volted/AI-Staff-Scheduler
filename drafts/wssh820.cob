* Linkage Area Shared By SH100 And SH820
* Copied into SH820's linkage section and into SH100's
* working storage so both sides agree on the layout.
*
* 07/08/26 vbc - Created.
*
 01  Sh820-Ws.
     03  Sh820-Function    pic 9.
*                            1 = country lookup, 2 = vacation
*                            eligibility test.
     03  Sh820-Function-X redefines Sh820-Function
                           pic x.
*                            Trace view only - support desk aid.
     03  Sh820-Country-Code pic xx.
     03  Sh820-Country-Name pic x(30).
     03  Sh820-Mand-Vac-Days pic 99.
     03  Sh820-Mand-Vac-Days-X redefines Sh820-Mand-Vac-Days
                           pic xx.
*                            Trace view only - support desk aid.
     03  Sh820-Has-Mandate  pic x.
     03  Sh820-Found-Flag   pic x.
     03  Sh820-Prev-Vacations-60d pic 99.
     03  Sh820-Prev-Vac-60d-X redefines Sh820-Prev-Vacations-60d
                           pic xx.
*                            Trace view only - support desk aid.
     03  Sh820-Eligible     pic x.
*
