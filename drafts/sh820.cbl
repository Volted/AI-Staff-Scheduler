****************************************************************
*                                                               *
*             Staff Scheduling - Labour Law Table                *
*                                                               *
****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.         sh820.
**
*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
**
*    Installation.       Applewood Computers.
**
*    Date-Written.       23/07/1988.
**
*    Date-Compiled.
**
*    Security.           Copyright (C) 1988-2026 & later, Vincent
*                        Bryan Coen. Distributed under the GNU
*                        General Public License. See file COPYING.
**
*    Remarks.            Holds the statutory paid-vacation table
*                        used by the Staff Scheduling run (SH100)
*                        and answers the vacation abuse
*                        test. Table is built in, not file held -
*                        eight countries plus an unknown default.
**
*    Called by.          SH100.
**
*    Called modules.     None.
**
*    Files used.         None - table is compiled in below.
**
*    Error messages used.
*                        None - caller gets Sh820-Found-Flag "N"
*                        for a code outside the table and issues
*                        its own warning line.
**
* Changes:
* 23/07/88 vbc -        First cut, UK and US entries only, held
*                       for the old overseas payroll enquiry.
* 14/03/90 jts -     .2 EU, Canada and Germany rows added for the
*                       continental payroll extension.
* 09/10/92 mdw -     .3 France, Australia, Japan rows added.
* 02/05/95 vbc -     .4 Unknown-code default row added, was
*                       previously an abend - now a warning.
* 11/07/98 jts -   1.0   Y2K readiness sweep - no 2 digit years
*                       held here, no change required.
* 25/01/99 vbc -   1.1   Confirmed clean after Y2K test cycle.
* 14/06/04 mdw -   1.2   Vacation-abuse cap moved in from the old
*                       HR desk check, now answered from here too.
* 08/12/09 vbc -   1.3   Table search changed to indexed SEARCH,
*                       was a clumsy linear IF/OR chain before.
* 19/09/14 jts -   1.4   Source tidied for GnuCOBOL 2.0 build.
* 03/10/25 vbc -   1.5   Lifted out of the old overseas enquiry
*                       job and folded into the SH series for the
*                       certification based scheduling rebuild.
* 13/11/25 vbc -   1.6   Capitalise vars, paragraphs per house
*                       style sweep.
**
******************************************************************
* Copyright Notice.
* ****************
*
* This notice supersedes all prior copyright notices and was
* updated 2024-04-16.
*
* These files and programs are part of the Applewood Computers
* Accounting System and are Copyright (c) Vincent B Coen,
* 1976-2026 and later.
*
* This program is now free software; you can redistribute it
* and/or modify it under the terms of the GNU General Public
* License as published by the Free Software Foundation; version
* 3 and later, as revised for personal usage only and that
* includes for use within a business but without repackaging or
* for resale in any way.
*
* ACAS is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the
* GNU General Public License for more details.
*
******************************************************************
*
 environment              division.
*==================================
*
 configuration            section.
 special-names.
     class Sh820-Alpha-Class is "A" thru "Z".
*
 input-output             section.
*--------------------------------
*                           No files used by this module.
*
 data                     division.
*==================================
*
 working-storage section.
*-----------------------
*
 77  Prog-Name            pic x(17)   value "SH820 (1.6)".
*
*    The statutory table itself - eight rows, built in. See the
*    shop copybook for the row layout.
*
     copy  "wsshlaw.cob".
*
 01  Sh820-Work-Area.
     03  Sh820-Ix          binary-char unsigned.
     03  Sh820-Table-Ldd-Sw pic x      value "N".
         88  Sh820-Table-Loaded  value "Y".
*
 linkage                  section.
*--------------------------------
*
*SH820*
*
     copy  "wssh820.cob".
*
 procedure division using Sh820-Ws.
*=================================
*
 SH820-Main.
*
*    Dispatch on the function code the caller set. See R7 and R8
*    of the scheduling business rules.
*
     perform  SH820-Load-Table.
     if       Sh820-Function = 1
              go to SH820-Lookup-Country.
     go       to SH820-Vacation-Eligible.
*
 SH820-Load-Table.
*
*    The table arrives compiled in via wsshlaw.cob - this stays
*    as a guard paragraph in case a future build reads the rows
*    from a real file, as payroll once talked of doing.
*
     if       Sh820-Table-Loaded
              go to SH820-Load-Table-Exit.
     set      Sh820-Table-Loaded to true.
 SH820-Load-Table-Exit.
     exit.
*
 SH820-Lookup-Country.
*
*    R8 - exact match on the 2 character code. No match is not
*    an error here, it is the permissive-default case; the
*    caller decides whether to warn.
*
     set      SH-Law-Ix to 1.
     search   SH-Law-Entry
              at end
                  move  "N"                to Sh820-Found-Flag
                  move  Law-Unk-Country-Name to Sh820-Country-Name
                  move  Law-Unk-Mand-Vac-Days
                                     to Sh820-Mand-Vac-Days
                  move  Law-Unk-Has-Mandate  to Sh820-Has-Mandate
              when  Law-Country-Code (SH-Law-Ix) =
                    Sh820-Country-Code
                  move  "Y"                to Sh820-Found-Flag
                  move  Law-Country-Name (SH-Law-Ix)
                                     to Sh820-Country-Name
                  move  Law-Mand-Vac-Days (SH-Law-Ix)
                                     to Sh820-Mand-Vac-Days
                  move  Law-Has-Mandate (SH-Law-Ix)
                                     to Sh820-Has-Mandate.
     go       to SH820-Exit.
*
 SH820-Vacation-Eligible.
*
*    R7 - more than twelve vacations taken in the trailing sixty
*    days trips the anti-abuse cap, win or lose the rest of the
*    fairness sort never gets a look at them.
*
     if       Sh820-Prev-Vacations-60d > 12
              move "N" to Sh820-Eligible
     else
              move "Y" to Sh820-Eligible.
*
 SH820-Exit.
     goback.
*
