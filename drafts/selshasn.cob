* Select Clause For Assignment Output File
* 04/08/26 vbc - Created.
*
     select   SH-Assignment-File
                       assign       "ASNFILE"
                       organization sequential
                       access       sequential
                       status       SH-Asn-Status.
*
