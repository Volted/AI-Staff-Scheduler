000100* FD For Run Parameter Control Card                                       
000110* 04/08/26 vbc - Created.                                                 
000120*                                                                         
000130 fd  SH-Param-File.                                                       
000140     copy  "wsshprm.cob".                                                 
000150*                                                                         
