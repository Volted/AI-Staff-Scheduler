000100****************************************************************          
000110*                                                               *         
000120*                 Staff Scheduling - Main Batch                 *         
000130*                                                               *         
000140*           Uses RW (Report Writer For The Schedule Print)      *         
000150*                                                               *         
000160****************************************************************          
000170*                                                                         
000180 identification          division.                                        
000190*===============================                                          
000200*                                                                         
000210**                                                                        
000220      program-id.         sh100.                                          
000230**                                                                        
000240*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.                
000250**                                                                        
000260*    Installation.       Applewood Computers.                             
000270**                                                                        
000280*    Date-Written.       18/09/1986.                                      
000290**                                                                        
000300*    Date-Compiled.                                                       
000310**                                                                        
000320*    Security.           Copyright (C) 1986-2026 & later, Vincent         
000330*                        Bryan Coen. Distributed under the GNU            
000340*                        General Public License. See file COPYING.        
000350**                                                                        
000360*    Remarks.            Staff Scheduling batch run. Reads the            
000370*                        employee roster and the task board, runs         
000380*                        the greedy PRIMARY assignment pass (or           
000390*                        the round robin FALLBACK pass when the           
000400*                        roster is too thin for PRIMARY to help),         
000410*                        applies the labour-law check and the             
000420*                        quality-review curation, writes the              
000430*                        assignment file and prints the schedule          
000440*                        report.                                          
000450**                                                                        
000460*    Called modules.     SH810 - certification / needed-staff /           
000470*                        overlap checks.                                  
000480*                        SH820 - country law table lookup and             
000490*                        vacation eligibility test.                       
000500**                                                                        
000510*    Files used.         SH-Employee-File    Roster, input.               
000520*                        SH-Task-File        Task board, input.           
000530*                        SH-Param-File       Run control card.            
000540*                        SH-Assignment-File  Output, one row per          
000550*                                            assignment made.             
000560*                        SH-Print-File       Schedule report.             
000570**                                                                        
000580*    Error messages used.                                                 
000590*                        SH001 - 3, missing or bad open on an             
000600*                        input file. Abends the run.                      
000610**                                                                        
000620* Changes:                                                                
000630* 18/09/86 vbc -        First cut of the roster board - straight          
000640*                       first-come first-served, no fairness sort.        
000650* 11/05/88 jts -     .2 Needed-staff ceiling formula added for the        
000660*                       new customer capacity based rostering.            
000670* 23/01/90 mdw -     .3 Fairness sort added per union agreement -         
000680*                       preference rank, then denied requests,            
000690*                       then recent vacations.                            
000700* 30/11/91 vbc -     .4 Round robin fallback mode added for the           
000710*                       weeks the roster is short of qualified            
000720*                       cover and PRIMARY leaves too many gaps.           
000730* 19/04/94 jts -     .5 Vacation pseudo-task (Task-Id zero) taken         
000740*                       out of the main loop per HR request - one         
000750*                       person, one assignment, vacation is no            
000760*                       exception.                                        
000770* 06/02/97 mdw -     .6 Country labour-law check added, hived off         
000780*                       to a new called module, SH820.                    
000790* 09/07/98 vbc -   1.0   Y2K readiness sweep - all dates here are         
000800*                       held as CCYYMMDDHHMM, twelve digits, no           
000810*                       2 digit year held anywhere in this run.           
000820* 21/01/99 jts -   1.1   Confirmed clean after Y2K test cycle.            
000830* 15/10/03 mdw -   1.2   Quality-review curation step added -             
000840*                       confidence filter and coverage figure for         
000850*                       the weekly ops meeting.                           
000860* 12/08/08 vbc -   1.3   Certification and needed-staff checks            
000870*                       pulled out to a called module, SH810, so          
000880*                       the rules could be shared with the old            
000890*                       roster enquiry screen (since withdrawn).          
000900* 27/03/13 jts -   1.4   Report re-cast onto Report Writer, was a         
000910*                       hand rolled WRITE/ADVANCING mess before.          
000920* 04/11/17 mdw -   1.5   Source tidied for GnuCOBOL 2.0 build.            
000930* 17/10/25 vbc -   1.6   Rebuilt as the SH series proper for the          
000940*                       certification based scheduling project -          
000950*                       record layouts and control card widened.          
000960* 13/11/25 vbc -   1.7   Capitalise vars, paragraphs per house            
000970*                       style sweep.                                      
000980* 28/11/25 jts -   1.8   SH-Assignment-File was opened and closed         
000990*                       but never written - rows now go out at            
001000*                       AA450, after curation, kept rows only.            
001010* 02/12/25 mdw -   1.9   Five file status codes were tested at            
001020*                       AA010 but never declared - added                  
001030*                       SH-File-Status to working storage.                
001040**                                                                        
001050******************************************************************        
001060* Copyright Notice.                                                       
001070* ****************                                                        
001080*                                                                         
001090* This notice supersedes all prior copyright notices and was              
001100* updated 2024-04-16.                                                     
001110*                                                                         
001120* These files and programs are part of the Applewood Computers            
001130* Accounting System and are Copyright (c) Vincent B Coen,                 
001140* 1976-2026 and later.                                                    
001150*                                                                         
001160* This program is now free software; you can redistribute it              
001170* and/or modify it under the terms of the GNU General Public              
001180* License as published by the Free Software Foundation; version           
001190* 3 and later, as revised for personal usage only and that                
001200* includes for use within a business but without repackaging or           
001210* for resale in any way.                                                  
001220*                                                                         
001230* ACAS is distributed in the hope that it will be useful, but             
001240* WITHOUT ANY WARRANTY; without even the implied warranty of              
001250* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the            
001260* GNU General Public License for more details.                            
001270*                                                                         
001280******************************************************************        
001290*                                                                         
001300 environment              division.                                       
001310*==================================                                       
001320*                                                                         
001330 configuration            section.                                        
001340 special-names.                                                           
001350     C01 is TOP-OF-FORM                                                   
001360     class SH-Alpha-Class is "A" thru "Z"                                 
001370     class SH-Numeric-Class is "0" thru "9".                              
001380*                                                                         
001390 input-output             section.                                        
001400 file-control.                                                            
001410*--------------------------------                                         
001420*                                                                         
001430     copy  "selshemp.cob".                                                
001440     copy  "selshtsk.cob".                                                
001450     copy  "selshprm.cob".                                                
001460     copy  "selshasn.cob".                                                
001470     copy  "selshrpt.cob".                                                
001480*                                                                         
001490 data                     division.                                       
001500*==================================                                       
001510*                                                                         
001520 file                     section.                                        
001530*-----------------------------                                            
001540*                                                                         
001550     copy  "fdshemp.cob".                                                 
001560     copy  "fdshtsk.cob".                                                 
001570     copy  "fdshprm.cob".                                                 
001580     copy  "fdshasn.cob".                                                 
001590*                                                                         
001600 fd  SH-Print-File                                                        
001610     reports are SH-Schedule-Report.                                      
001620*                                                                         
001630 working-storage section.                                                 
001640*-----------------------                                                  
001650*                                                                         
001660 77  Prog-Name            pic x(17)   value "SH100 (1.9)".                
001670*                                                                         
001680*    End-of-file and housekeeping switches.                               
001690*                                                                         
001700 01  SH-Switches.                                                         
001710     03  WS-Emp-Eof-Sw     pic x       value "N".                         
001720     03  WS-Tsk-Eof-Sw     pic x       value "N".                         
001730     03  WS-Find-Sw        pic x       value "N".                         
001740         88  WS-Found          value "Y".                                 
001750*                                                                         
001760*    File status codes, one per file, tested right after each open        
001770*    at AA010 - kept together the way the shop likes its switches.        
001780*                                                                         
001790 01  SH-File-Status.                                                      
001800     03  SH-Emp-Status     pic xx.                                        
001810     03  SH-Tsk-Status     pic xx.                                        
001820     03  SH-Prm-Status     pic xx.                                        
001830     03  SH-Asn-Status     pic xx.                                        
001840     03  SH-Prt-Status     pic xx.                                        
001850*                                                                         
001860*    Employee roster, held in memory for the run - small, a few           
001870*    hundred rows at most.                                                
001880*                                                                         
001890 01  SH-Employee-Table.                                                   
001900     03  SH-Emp-Cnt        binary-short unsigned.                         
001910     03  SH-Emp-Entry      occurs 300 indexed by SH-Emp-Ix.               
001920         05  TE-Emp-Id            pic 9(5).                               
001930         05  TE-Emp-Name          pic x(20).                              
001940         05  TE-Emp-Pref          pic 9      occurs 5.                    
001950         05  TE-Emp-Cert          pic 99     occurs 5.                    
001960         05  TE-Emp-Prev-Vac-60d  pic 99.                                 
001970         05  TE-Emp-Appr-Req-60d  pic 99.                                 
001980         05  TE-Emp-Den-Req-60d   pic 99.                                 
001990         05  TE-Emp-Vac-Rem       pic 99.                                 
002000         05  TE-Emp-Vac-Used      pic 99.                                 
002010         05  TE-Emp-Nights        pic 99.                                 
002020         05  TE-Emp-Weekends      pic 99.                                 
002030         05  TE-Emp-Holidays      pic 99.                                 
002040         05  TE-Emp-Assigned-Sw   pic x.                                  
002050             88  TE-Emp-Is-Assigned   value "Y".                          
002060*                                                                         
002070*    Task board, held in memory and sorted ascending on start             
002080*    time before the assignment passes begin - see AA040.                 
002090*                                                                         
002100 01  SH-Task-Table.                                                       
002110     03  SH-Tsk-Cnt        binary-short unsigned.                         
002120     03  SH-Tsk-Entry      occurs 500                                     
002130                           indexed by SH-Tsk-Ix SH-Tsk-Ix2.               
002140         05  TT-Tsk-Id            pic 9(5).                               
002150         05  TT-Tsk-Category      pic 9.                                  
002160             88  TT-Is-Vacation       value 0.                            
002170             88  TT-Is-Sick-Leave     value 1.                            
002180             88  TT-Is-Training      value 2.                             
002190             88  TT-Is-Shift         value 3.                             
002200         05  TT-Tsk-Cust-Cap      pic 999.                                
002210         05  TT-Tsk-Per-Staff     pic 999.                                
002220         05  TT-Tsk-Req-Cert      pic 99     occurs 5.                    
002230         05  TT-Tsk-Start-Ts      pic 9(12).                              
002240         05  TT-Tsk-Strt-View redefines TT-Tsk-Start-Ts.                  
002250             07  TT-Strt-Ccyy         pic 9(4).                           
002260             07  TT-Strt-Mm           pic 99.                             
002270             07  TT-Strt-Dd           pic 99.                             
002280             07  TT-Strt-Hh           pic 99.                             
002290             07  TT-Strt-Mi           pic 99.                             
002300         05  TT-Tsk-End-Ts        pic 9(12).                              
002310         05  TT-Tsk-End-View  redefines TT-Tsk-End-Ts.                    
002320             07  TT-End-Ccyy          pic 9(4).                           
002330             07  TT-End-Mm            pic 99.                             
002340             07  TT-End-Dd            pic 99.                             
002350             07  TT-End-Hh            pic 99.                             
002360             07  TT-End-Mi            pic 99.                             
002370         05  TT-Tsk-Needed        pic 999.                                
002380         05  TT-Tsk-Assigned-Cnt  pic 999.                                
002390*                                                                         
002400*    Candidate work table - rebuilt fresh for every task in the           
002410*    PRIMARY pass, fairness sorted per R3 then taken top NEEDED.          
002420*                                                                         
002430 01  SH-Candidate-Table.                                                  
002440     03  SH-Cand-Cnt       binary-short unsigned.                         
002450     03  SH-Cand-Entry     occurs 300                                     
002460                           indexed by SH-Cand-Ix SH-Cand-Ix2.             
002470         05  TC-Cand-Emp-Ix       binary-short unsigned.                  
002480         05  TC-Cand-Pref-Rank    pic 999.                                
002490         05  TC-Cand-Den-Req      pic 99.                                 
002500         05  TC-Cand-Prev-Vac     pic 99.                                 
002510         05  TC-Cand-Roster-Ord   pic 999.                                
002520*                                                                         
002530*    Assignment rows held in memory until curation (U4) has had           
002540*    its say - some may be dropped before the output file and             
002550*    the report both see them.                                            
002560*                                                                         
002570 01  SH-Assignment-Table.                                                 
002580     03  SH-Asn-Cnt        binary-short unsigned.                         
002590     03  SH-Asn-Entry      occurs 999 indexed by SH-Asn-Ix.               
002600         05  TA-Asn-Tsk-Id        pic 9(5).                               
002610         05  TA-Asn-Emp-Id        pic 9(5).                               
002620         05  TA-Asn-Emp-Name      pic x(20).                              
002630         05  TA-Asn-Confidence    pic 9v99.                               
002640         05  TA-Asn-Keep-Sw       pic x      value "Y".                   
002650             88  TA-Asn-Kept          value "Y".                          
002660*                                                                         
002670*    Warning lines collected through the run for the report's             
002680*    warnings section - law check, shortfalls, curation filter.           
002690*                                                                         
002700 01  SH-Warning-Table.                                                    
002710     03  SH-Warn-Cnt       binary-char unsigned value zero.               
002720     03  SH-Warn-Line      occurs 50  pic x(100).                         
002730*                                                                         
002740*    Run totals for the trailer and the curation step.                    
002750*                                                                         
002760 01  SH-Totals.                                                           
002770     03  WS-Tasks-Read        binary-short unsigned value zero.           
002780     03  WS-Asn-Written        binary-short unsigned value zero.          
002790     03  WS-Asn-Filtered       binary-short unsigned value zero.          
002800     03  WS-Tasks-Short         binary-short unsigned value zero.         
002810     03  WS-Emp-Unassigned       binary-short unsigned value zero.        
002820     03  WS-Coverage-Pct       pic 999v9.                                 
002830     03  WS-Coverage-Calc      pic 9(7)v9  comp-3.                        
002840     03  WS-Success-Sw         pic x       value "N".                     
002850         88  WS-Run-Success        value "Y".                             
002860*                                                                         
002870*    Round robin pointer for FALLBACK mode - R3 a.                        
002880*                                                                         
002890 01  WS-Robin-Ix           binary-short unsigned value 1.                 
002900*                                                                         
002910*    Scratch fields for the sort, the candidate build and the             
002920*    category-name lookup used when printing.                             
002930*                                                                         
002940 01  SH-Scratch.                                                          
002950     03  WS-I                  binary-short unsigned.                     
002960     03  WS-J                  binary-short unsigned.                     
002970     03  WS-K                  binary-short unsigned.                     
002980     03  WS-Swap-Entry         pic x(57).                                 
002990     03  WS-Cand-Swap          pic x(12).                                 
003000     03  WS-Better-Sw          pic x       value "N".                     
003010         88  WS-Is-Better           value "Y".                            
003020     03  WS-Category-Name      pic x(12).                                 
003030     03  WS-Flag-Text          pic x(18)   value spaces.                  
003040     03  WS-Mode-Text          pic x(8)    value spaces.                  
003050     03  WS-Result-Text        pic x(7)    value "FAILURE".               
003060     03  WS-Count-Ed-1         pic zz9.                                   
003070     03  WS-Count-Ed-2         pic zz9.                                   
003080*                                                                         
003090*    Today's date, taken from the run parameter card - kept in            
003100*    an alternate view in case the report needs UK layout later.          
003110*                                                                         
003120 01  WS-Run-Date.                                                         
003130     03  WS-Run-Ccyy           pic 9(4).                                  
003140     03  WS-Run-Mm             pic 99.                                    
003150     03  WS-Run-Dd             pic 99.                                    
003160 01  WS-Run-Date9 redefines WS-Run-Date                                   
003170                             pic 9(8).                                    
003180*                                                                         
003190*    Linkage areas shared with the two called modules - see the           
003200*    copybook remarks for why these live in both places.                  
003210*                                                                         
003220     copy  "wssh810.cob".                                                 
003230     copy  "wssh820.cob".                                                 
003240*                                                                         
003250*    Schedule print - driven paragraph by paragraph from AA500,           
003260*    no RD control clause. Control breaks in Report Writer only           
003270*    fire a heading for a group that gets at least one detail             
003280*    line under it, and a short staffed task still has to show            
003290*    a header line with no employee line below it - so the task           
003300*    header and the employee lines are both plain Type Detail             
003310*    groups, GENERATE'd explicitly in the order we want them to           
003320*    print. The trailer still rides the built in Type Report              
003330*    Footing, which fires once at TERMINATE with no control               
003340*    clause needed.                                                       
003350*                                                                         
003360 report                   section.                                        
003370 rd  SH-Schedule-Report                                                   
003380     page limit 58 lines                                                  
003390     heading 1                                                            
003400     first detail 4                                                       
003410     last detail 52                                                       
003420     footing 54.                                                          
003430*                                                                         
003440 01  type page heading.                                                   
003450     03  line 1.                                                          
003460         05  column   1 pic x(24)                                         
003470                         value "STAFF SCHEDULE REPORT".                   
003480         05  column  40 pic x(5) value "DATE ".                           
003490         05  column  45 pic 9999 source WS-Run-Ccyy.                      
003500         05  column  49 pic x    value "-".                               
003510         05  column  50 pic 99   source WS-Run-Mm.                        
003520         05  column  52 pic x    value "-".                               
003530         05  column  53 pic 99   source WS-Run-Dd.                        
003540         05  column  65 pic x(5) value "PAGE ".                           
003550         05  column  70 pic zzz9 source page-counter.                     
003560     03  line 3.                                                          
003570         05  column   1 pic x(9) value "COUNTRY ".                        
003580         05  column  10 pic xx   source Prm-Country-Code.                 
003590         05  column  16 pic x(6) value "MODE  ".                          
003600         05  column  22 pic x(8) source WS-Mode-Text.                     
003610     03  line 4.                                                          
003620         05  column   1 pic x(5) value "TASK ".                           
003630         05  column   7 pic x(12) value "CATEGORY    ".                   
003640         05  column  20 pic x(11) value "START  END ".                    
003650         05  column  32 pic x(7) value "NEEDED ".                         
003660         05  column  40 pic x(8) value "ASSIGNED".                        
003670         05  column  50 pic x(13) value "REMARKS".                        
003680*                                                                         
003690 01  RH-Task-Line          type detail.                                   
003700     03  line plus 1.                                                     
003710         05  column   1 pic 9(5)                                          
003720                         source TT-Tsk-Id (SH-Tsk-Ix).                    
003730         05  column   7 pic x(12) source WS-Category-Name.                
003740         05  column  20 pic 99 source TT-Strt-Hh (SH-Tsk-Ix).             
003750         05  column  22 pic x  value ":".                                 
003760         05  column  23 pic 99 source TT-Strt-Mi (SH-Tsk-Ix).             
003770         05  column  26 pic x  value "-".                                 
003780         05  column  27 pic 99 source TT-End-Hh (SH-Tsk-Ix).              
003790         05  column  29 pic x  value ":".                                 
003800         05  column  30 pic 99 source TT-End-Mi (SH-Tsk-Ix).              
003810         05  column  34 pic zz9                                           
003820                         source TT-Tsk-Needed (SH-Tsk-Ix).                
003830         05  column  41 pic zz9                                           
003840                         source TT-Tsk-Assigned-Cnt                       
003850                                (SH-Tsk-Ix).                              
003860         05  column  50 pic x(13) source WS-Flag-Text.                    
003870*                                                                         
003880 01  RH-Emp-Line            type detail.                                  
003890     03  line plus 1.                                                     
003900         05  column   8 pic x(11) value "ASSIGNED - ".                    
003910         05  column  19 pic 9(5)                                          
003920                         source TA-Asn-Emp-Id (SH-Asn-Ix).                
003930         05  column  25 pic x(20)                                         
003940                         source TA-Asn-Emp-Name (SH-Asn-Ix).              
003950         05  column  46 pic x(11) value "CONFIDENCE ".                    
003960         05  column  57 pic 9.99                                          
003970                         source TA-Asn-Confidence (SH-Asn-Ix).            
003980*                                                                         
003990 01  RH-Warn-Line           type detail.                                  
004000     03  line plus 1.                                                     
004010         05  column   1 pic x(11) value "WARNING -  ".                    
004020         05  column  12 pic x(100) source SH-Warn-Line (WS-I).            
004030*                                                                         
004040 01  type report footing.                                                 
004050     03  line plus 2.                                                     
004060         05  column   1 pic x(22) value "TASKS READ..........".           
004070         05  column  24 pic zzz9 source WS-Tasks-Read.                    
004080     03  line plus 1.                                                     
004090         05  column   1 pic x(22) value "ASSIGNMENTS WRITTEN..".          
004100         05  column  24 pic zzz9 source WS-Asn-Written.                   
004110     03  line plus 1.                                                     
004120         05  column   1 pic x(22) value "ASSIGNMENTS FILTERED.".          
004130         05  column  24 pic zzz9 source WS-Asn-Filtered.                  
004140     03  line plus 1.                                                     
004150         05  column   1 pic x(22) value "TASKS SHORT STAFFED..".          
004160         05  column  24 pic zzz9 source WS-Tasks-Short.                   
004170     03  line plus 1.                                                     
004180         05  column   1 pic x(22) value "EMPLOYEES UNASSIGNED.".          
004190         05  column  24 pic zzz9 source WS-Emp-Unassigned.                
004200     03  line plus 1.                                                     
004210         05  column   1 pic x(22) value "COVERAGE PERCENT.....".          
004220         05  column  24 pic zz9.9                                         
004230                         source WS-Coverage-Pct.                          
004240     03  line plus 2.                                                     
004250         05  column   1 pic x(12) value "RUN RESULT -".                   
004260         05  column  14 pic x(7) source WS-Result-Text.                   
004270*                                                                         
004280 linkage                  section.                                        
004290*--------------------------------                                         
004300*                           No parameters passed - SH100 is the           
004310*                           run's entry point, started by JCL/            
004320*                           the shop's batch scheduler.                   
004330*                                                                         
004340 procedure division.                                                      
004350*==================                                                       
004360*                                                                         
004370 AA000-Main               section.                                        
004380*-------------------------------                                          
004390*                                                                         
004400     perform  AA010-Open-Files.                                           
004410     perform  AA020-Load-Employees.                                       
004420     perform  AA030-Load-Tasks.                                           
004430     perform  AA050-Read-Parameters.                                      
004440     if       Prm-Mode-Primary                                            
004450              move     "PRIMARY" to WS-Mode-Text                          
004460              perform  AA040-Sort-Tasks                                   
004470              perform  AA100-Schedule-Primary                             
004480     else                                                                 
004490              move     "FALLBACK" to WS-Mode-Text                         
004500              perform  AA200-Schedule-Fallback.                           
004510     perform  AA300-Run-Totals.                                           
004520     perform  AA350-Law-Check.                                            
004530     perform  AA400-Curate-Response.                                      
004540     perform  AA450-Write-Assignments.                                    
004550     perform  AA500-Print-Report.                                         
004560     perform  AA900-Close-Files.                                          
004570     goback.                                                              
004580*                                                                         
004590 AA000-Exit.  exit section.                                               
004600*                                                                         
004610 AA010-Open-Files         section.                                        
004620*-------------------------------                                          
004630*                                                                         
004640     open     input  SH-Employee-File.                                    
004650     if       SH-Emp-Status not = "00"                                    
004660              display "SH001 EMPLOYEE FILE WONT OPEN - "                  
004670                      SH-Emp-Status                                       
004680              move     16 to return-code                                  
004690              goback.                                                     
004700     open     input  SH-Task-File.                                        
004710     if       SH-Tsk-Status not = "00"                                    
004720              display "SH002 TASK FILE WONT OPEN - "                      
004730                      SH-Tsk-Status                                       
004740              move     16 to return-code                                  
004750              goback.                                                     
004760     open     input  SH-Param-File.                                       
004770     if       SH-Prm-Status not = "00"                                    
004780              display "SH003 PARAMETER FILE WONT OPEN - "                 
004790                      SH-Prm-Status                                       
004800              move     16 to return-code                                  
004810              goback.                                                     
004820     open     output SH-Assignment-File.                                  
004830     open     output SH-Print-File.                                       
004840*                                                                         
004850 AA010-Exit.  exit section.                                               
004860*                                                                         
004870 AA020-Load-Employees     section.                                        
004880*-------------------------------                                          
004890*                                                                         
004900*    Roster is small - a few hundred rows - held whole in the             
004910*    employee table for the run. See U1 step 1.                           
004920*                                                                         
004930     move     zero to SH-Emp-Cnt.                                         
004940     read     SH-Employee-File                                            
004950              at end move "Y" to WS-Emp-Eof-Sw.                           
004960     perform  AA021-Load-Emp-One thru AA021-Exit                          
004970              until    WS-Emp-Eof-Sw = "Y".                               
004980*                                                                         
004990 AA020-Exit.  exit section.                                               
005000*                                                                         
005010 AA021-Load-Emp-One.                                                      
005020     add      1 to SH-Emp-Cnt.                                            
005030     set      SH-Emp-Ix to SH-Emp-Cnt.                                    
005040     move     Emp-Id     to TE-Emp-Id (SH-Emp-Ix).                        
005050     move     Emp-Name   to TE-Emp-Name (SH-Emp-Ix).                      
005060     move     1          to WS-K.                                         
005070     perform  AA022-Copy-Pref-Cert thru AA022-Exit                        
005080              varying WS-K from 1 by 1 until WS-K > 5.                    
005090     move     Emp-Prev-Vacations-60d                                      
005100                   to TE-Emp-Prev-Vac-60d (SH-Emp-Ix).                    
005110     move     Emp-Approved-Req-60d                                        
005120                   to TE-Emp-Appr-Req-60d (SH-Emp-Ix).                    
005130     move     Emp-Denied-Req-60d                                          
005140                   to TE-Emp-Den-Req-60d (SH-Emp-Ix).                     
005150     move     Emp-Vac-Days-Remaining                                      
005160                   to TE-Emp-Vac-Rem (SH-Emp-Ix).                         
005170     move     Emp-Vac-Days-Used                                           
005180                   to TE-Emp-Vac-Used (SH-Emp-Ix).                        
005190     move     Emp-Worked-Nights                                           
005200                   to TE-Emp-Nights (SH-Emp-Ix).                          
005210     move     Emp-Worked-Weekends                                         
005220                   to TE-Emp-Weekends (SH-Emp-Ix).                        
005230     move     Emp-Worked-Holidays                                         
005240                   to TE-Emp-Holidays (SH-Emp-Ix).                        
005250     move     "N"        to TE-Emp-Assigned-Sw (SH-Emp-Ix).               
005260     read     SH-Employee-File                                            
005270              at end move "Y" to WS-Emp-Eof-Sw.                           
005280 AA021-Exit.  exit.                                                       
005290*                                                                         
005300 AA022-Copy-Pref-Cert.                                                    
005310     move     Emp-Preferences (WS-K)                                      
005320                   to TE-Emp-Pref (SH-Emp-Ix WS-K).                       
005330     move     Emp-Certs (WS-K)                                            
005340                   to TE-Emp-Cert (SH-Emp-Ix WS-K).                       
005350 AA022-Exit.  exit.                                                       
005360*                                                                         
005370 AA030-Load-Tasks         section.                                        
005380*-------------------------------                                          
005390*                                                                         
005400*    Task board, held in file order for now - the PRIMARY pass            
005410*    sorts it by start time itself at AA040, the FALLBACK pass            
005420*    wants file order so leaves it alone. See U1 steps 2 and 5.           
005430*                                                                         
005440     move     zero to SH-Tsk-Cnt.                                         
005450     read     SH-Task-File                                                
005460              at end move "Y" to WS-Tsk-Eof-Sw.                           
005470     perform  AA031-Load-Tsk-One thru AA031-Exit                          
005480              until    WS-Tsk-Eof-Sw = "Y".                               
005490*                                                                         
005500 AA030-Exit.  exit section.                                               
005510*                                                                         
005520 AA031-Load-Tsk-One.                                                      
005530     add      1 to SH-Tsk-Cnt.                                            
005540     set      SH-Tsk-Ix to SH-Tsk-Cnt.                                    
005550     move     Tsk-Id       to TT-Tsk-Id (SH-Tsk-Ix).                      
005560     move     Tsk-Category to TT-Tsk-Category (SH-Tsk-Ix).                
005570     move     Tsk-Customer-Capacity                                       
005580                   to TT-Tsk-Cust-Cap (SH-Tsk-Ix).                        
005590     move     Tsk-Req-Cap-Per-Staff                                       
005600                   to TT-Tsk-Per-Staff (SH-Tsk-Ix).                       
005610     move     1 to WS-K.                                                  
005620     perform  AA032-Copy-Req-Cert thru AA032-Exit                         
005630              varying WS-K from 1 by 1 until WS-K > 5.                    
005640     move     Tsk-Start-Ts to TT-Tsk-Start-Ts (SH-Tsk-Ix).                
005650     move     Tsk-End-Ts   to TT-Tsk-End-Ts (SH-Tsk-Ix).                  
005660     move     zero to TT-Tsk-Needed (SH-Tsk-Ix).                          
005670     move     zero to TT-Tsk-Assigned-Cnt (SH-Tsk-Ix).                    
005680     read     SH-Task-File                                                
005690              at end move "Y" to WS-Tsk-Eof-Sw.                           
005700 AA031-Exit.  exit.                                                       
005710*                                                                         
005720 AA032-Copy-Req-Cert.                                                     
005730     move     Tsk-Req-Certs (WS-K)                                        
005740                   to TT-Tsk-Req-Cert (SH-Tsk-Ix WS-K).                   
005750 AA032-Exit.  exit.                                                       
005760*                                                                         
005770 AA040-Sort-Tasks         section.                                        
005780*-------------------------------                                          
005790*                                                                         
005800*    Straight bubble-type sort ascending on start time for the            
005810*    PRIMARY pass - the board is a few hundred rows at most, no           
005820*    call for the SORT verb's file work here.                             
005830*                                                                         
005840     if       SH-Tsk-Cnt < 2                                              
005850              go to AA040-Exit.                                           
005860     move     1 to WS-I.                                                  
005870     perform  AA041-Outer-Pass thru AA041-Exit                            
005880              varying WS-I from 1 by 1                                    
005890              until    WS-I > SH-Tsk-Cnt - 1.                             
005900*                                                                         
005910 AA040-Exit.  exit section.                                               
005920*                                                                         
005930 AA041-Outer-Pass.                                                        
005940     move     WS-I to WS-J.                                               
005950     perform  AA042-Inner-Pass thru AA042-Exit                            
005960              varying WS-J from WS-I by 1                                 
005970              until    WS-J > SH-Tsk-Cnt.                                 
005980 AA041-Exit.  exit.                                                       
005990*                                                                         
006000 AA042-Inner-Pass.                                                        
006010     set      SH-Tsk-Ix  to WS-I.                                         
006020     set      SH-Tsk-Ix2 to WS-J.                                         
006030     if       TT-Tsk-Start-Ts (SH-Tsk-Ix2)                                
006040              < TT-Tsk-Start-Ts (SH-Tsk-Ix)                               
006050              move  SH-Tsk-Entry (SH-Tsk-Ix) to WS-Swap-Entry             
006060              move  SH-Tsk-Entry (SH-Tsk-Ix2)                             
006070                    to SH-Tsk-Entry (SH-Tsk-Ix)                           
006080              move  WS-Swap-Entry                                         
006090                    to SH-Tsk-Entry (SH-Tsk-Ix2).                         
006100 AA042-Exit.  exit.                                                       
006110*                                                                         
006120 AA050-Read-Parameters    section.                                        
006130*-------------------------------                                          
006140*                                                                         
006150     read     SH-Param-File                                               
006160              at end                                                      
006170              display "SH004 NO RUN PARAMETER CARD PRESENT"               
006180              move     16 to return-code                                  
006190              goback.                                                     
006200     move     Prm-Schedule-Date to WS-Run-Date9.                          
006210*                                                                         
006220 AA050-Exit.  exit section.                                               
006230*                                                                         
006240 AA100-Schedule-Primary   section.                                        
006250*-------------------------------                                          
006260*                                                                         
006270*    Greedy pass, one task at a time in start time order - see            
006280*    U1 step 3 and R1 through R5.                                         
006290*                                                                         
006300     perform  AA110-Schedule-One-Task thru AA110-Exit                     
006310              varying SH-Tsk-Ix from 1 by 1                               
006320              until    SH-Tsk-Ix > SH-Tsk-Cnt.                            
006330*                                                                         
006340 AA100-Exit.  exit section.                                               
006350*                                                                         
006360 AA110-Schedule-One-Task.                                                 
006370     if       TT-Is-Vacation (SH-Tsk-Ix)                                  
006380              go to AA110-Exit.                                           
006390     perform  AA120-Get-Needed-Staff.                                     
006400     perform  AA130-Build-Candidates.                                     
006410     perform  AA140-Sort-Candidates.                                      
006420     perform  AA150-Select-Candidates.                                    
006430 AA110-Exit.  exit.                                                       
006440*                                                                         
006450 AA120-Get-Needed-Staff.                                                  
006460     move     2 to Sh810-Function.                                        
006470     move     TT-Tsk-Cust-Cap (SH-Tsk-Ix)                                 
006480                   to Sh810-Task-Cust-Cap.                                
006490     move     TT-Tsk-Per-Staff (SH-Tsk-Ix)                                
006500                   to Sh810-Task-Cap-Per-Staff.                           
006510     call     "SH810" using Sh810-Ws.                                     
006520     move     Sh810-Needed to TT-Tsk-Needed (SH-Tsk-Ix).                  
006530*                                                                         
006540 AA130-Build-Candidates.                                                  
006550     move     zero to SH-Cand-Cnt.                                        
006560     perform  AA131-Consider-One-Emp thru AA131-Exit                      
006570              varying SH-Emp-Ix from 1 by 1                               
006580              until    SH-Emp-Ix > SH-Emp-Cnt.                            
006590*                                                                         
006600 AA131-Consider-One-Emp.                                                  
006610     if       TE-Emp-Is-Assigned (SH-Emp-Ix)                              
006620              go to AA131-Exit.                                           
006630     move     1 to Sh810-Function.                                        
006640     move     1 to WS-K.                                                  
006650     perform  AA134-Copy-Task-Cert thru AA134-Exit                        
006660              varying WS-K from 1 by 1 until WS-K > 5.                    
006670     move     1 to WS-K.                                                  
006680     perform  AA135-Copy-Emp-Cert thru AA135-Exit                         
006690              varying WS-K from 1 by 1 until WS-K > 5.                    
006700     call     "SH810" using Sh810-Ws.                                     
006710     if       Sh810-Qualifies not = "Y"                                   
006720              go to AA131-Exit.                                           
006730     add      1 to SH-Cand-Cnt.                                           
006740     set      SH-Cand-Ix to SH-Cand-Cnt.                                  
006750     set      TC-Cand-Emp-Ix (SH-Cand-Ix) to SH-Emp-Ix.                   
006760     perform  AA132-Find-Pref-Rank.                                       
006770     move     TE-Emp-Den-Req-60d (SH-Emp-Ix)                              
006780                   to TC-Cand-Den-Req (SH-Cand-Ix).                       
006790     move     TE-Emp-Prev-Vac-60d (SH-Emp-Ix)                             
006800                   to TC-Cand-Prev-Vac (SH-Cand-Ix).                      
006810     set      TC-Cand-Roster-Ord (SH-Cand-Ix) to SH-Emp-Ix.               
006820 AA131-Exit.  exit.                                                       
006830*                                                                         
006840*    R3.1 - position of the task's category in the employee's             
006850*    preference list, 0 based, lower wins. Not listed ranks the           
006860*    999 sentinel, worst of all.                                          
006870*                                                                         
006880 AA132-Find-Pref-Rank.                                                    
006890     move     999 to TC-Cand-Pref-Rank (SH-Cand-Ix).                      
006900     move     "N" to WS-Better-Sw.                                        
006910     move     1   to WS-I.                                                
006920     perform  AA133-Chk-Pref-Slot thru AA133-Exit                         
006930              varying WS-I from 1 by 1                                    
006940              until    WS-I > 5 or WS-Is-Better.                          
006950*                                                                         
006960 AA133-Chk-Pref-Slot.                                                     
006970     if       TE-Emp-Pref (SH-Emp-Ix WS-I)                                
006980              = TT-Tsk-Category (SH-Tsk-Ix)                               
006990              compute TC-Cand-Pref-Rank (SH-Cand-Ix) = WS-I - 1           
007000              set     WS-Is-Better to true.                               
007010 AA133-Exit.  exit.                                                       
007020*                                                                         
007030 AA134-Copy-Task-Cert.                                                    
007040     move     TT-Tsk-Req-Cert (SH-Tsk-Ix WS-K)                            
007050                   to Sh810-Req-Cert (WS-K).                              
007060 AA134-Exit.  exit.                                                       
007070*                                                                         
007080 AA135-Copy-Emp-Cert.                                                     
007090     move     TE-Emp-Cert (SH-Emp-Ix WS-K)                                
007100                   to Sh810-Has-Cert (WS-K).                              
007110 AA135-Exit.  exit.                                                       
007120*                                                                         
007130*    R3.2/3/4 - candidate list fairness sort - preference rank            
007140*    ascending, then denied requests descending, then recent              
007150*    vacations ascending, then roster order ascending.                    
007160*                                                                         
007170 AA140-Sort-Candidates.                                                   
007180     if       SH-Cand-Cnt < 2                                             
007190              go to AA140-Exit.                                           
007200     move     1 to WS-I.                                                  
007210     perform  AA141-Cand-Outer thru AA141-Exit                            
007220              varying WS-I from 1 by 1                                    
007230              until    WS-I > SH-Cand-Cnt - 1.                            
007240*                                                                         
007250 AA140-Exit.  exit.                                                       
007260*                                                                         
007270 AA141-Cand-Outer.                                                        
007280     move     WS-I to WS-J.                                               
007290     perform  AA142-Cand-Inner thru AA142-Exit                            
007300              varying WS-J from WS-I by 1                                 
007310              until    WS-J > SH-Cand-Cnt.                                
007320 AA141-Exit.  exit.                                                       
007330*                                                                         
007340 AA142-Cand-Inner.                                                        
007350     set      SH-Cand-Ix  to WS-I.                                        
007360     set      SH-Cand-Ix2 to WS-J.                                        
007370     perform  AA143-Compare-Pair.                                         
007380     if       WS-Is-Better                                                
007390              move  SH-Cand-Entry (SH-Cand-Ix)                            
007400                    to WS-Cand-Swap                                       
007410              move  SH-Cand-Entry (SH-Cand-Ix2)                           
007420                    to SH-Cand-Entry (SH-Cand-Ix)                         
007430              move  WS-Cand-Swap                                          
007440                    to SH-Cand-Entry (SH-Cand-Ix2).                       
007450 AA142-Exit.  exit.                                                       
007460*                                                                         
007470 AA143-Compare-Pair.                                                      
007480     move     "N" to WS-Better-Sw.                                        
007490     if       TC-Cand-Pref-Rank (SH-Cand-Ix2)                             
007500              < TC-Cand-Pref-Rank (SH-Cand-Ix)                            
007510              set  WS-Is-Better to true                                   
007520              go to AA143-Exit.                                           
007530     if       TC-Cand-Pref-Rank (SH-Cand-Ix2)                             
007540              > TC-Cand-Pref-Rank (SH-Cand-Ix)                            
007550              go to AA143-Exit.                                           
007560     if       TC-Cand-Den-Req (SH-Cand-Ix2)                               
007570              > TC-Cand-Den-Req (SH-Cand-Ix)                              
007580              set  WS-Is-Better to true                                   
007590              go to AA143-Exit.                                           
007600     if       TC-Cand-Den-Req (SH-Cand-Ix2)                               
007610              < TC-Cand-Den-Req (SH-Cand-Ix)                              
007620              go to AA143-Exit.                                           
007630     if       TC-Cand-Prev-Vac (SH-Cand-Ix2)                              
007640              < TC-Cand-Prev-Vac (SH-Cand-Ix)                             
007650              set  WS-Is-Better to true                                   
007660              go to AA143-Exit.                                           
007670     if       TC-Cand-Prev-Vac (SH-Cand-Ix2)                              
007680              > TC-Cand-Prev-Vac (SH-Cand-Ix)                             
007690              go to AA143-Exit.                                           
007700     if       TC-Cand-Roster-Ord (SH-Cand-Ix2)                            
007710              < TC-Cand-Roster-Ord (SH-Cand-Ix)                           
007720              set  WS-Is-Better to true.                                  
007730 AA143-Exit.  exit.                                                       
007740*                                                                         
007750*    R1-R5 satisfied above, take the top NEEDED off the sorted            
007760*    candidate list, mark each one assigned - R4.                         
007770*                                                                         
007780 AA150-Select-Candidates.                                                 
007790     move     zero to WS-J.                                               
007800     perform  AA151-Select-One thru AA151-Exit                            
007810              varying SH-Cand-Ix from 1 by 1                              
007820              until    SH-Cand-Ix > SH-Cand-Cnt                           
007830              or       WS-J not < TT-Tsk-Needed (SH-Tsk-Ix).              
007840     move     WS-J to TT-Tsk-Assigned-Cnt (SH-Tsk-Ix).                    
007850     if       WS-J < TT-Tsk-Needed (SH-Tsk-Ix)                            
007860              perform  AA160-Shortfall-Warn.                              
007870*                                                                         
007880 AA150-Exit.  exit.                                                       
007890*                                                                         
007900 AA151-Select-One.                                                        
007910     set      SH-Emp-Ix to TC-Cand-Emp-Ix (SH-Cand-Ix).                   
007920     add      1 to SH-Asn-Cnt.                                            
007930     set      SH-Asn-Ix to SH-Asn-Cnt.                                    
007940     move     TT-Tsk-Id (SH-Tsk-Ix)                                       
007950                   to TA-Asn-Tsk-Id (SH-Asn-Ix).                          
007960     move     TE-Emp-Id (SH-Emp-Ix)                                       
007970                   to TA-Asn-Emp-Id (SH-Asn-Ix).                          
007980     move     TE-Emp-Name (SH-Emp-Ix)                                     
007990                   to TA-Asn-Emp-Name (SH-Asn-Ix).                        
008000     move     1.00 to TA-Asn-Confidence (SH-Asn-Ix).                      
008010     move     "Y"  to TA-Asn-Keep-Sw (SH-Asn-Ix).                         
008020     move     "Y"  to TE-Emp-Assigned-Sw (SH-Emp-Ix).                     
008030     add      1 to WS-J.                                                  
008040 AA151-Exit.  exit.                                                       
008050*                                                                         
008060 AA160-Shortfall-Warn.                                                    
008070     add      1 to WS-Tasks-Short.                                        
008080     if       SH-Warn-Cnt < 50                                            
008090              add  1 to SH-Warn-Cnt                                       
008100              move TT-Tsk-Needed (SH-Tsk-Ix) to WS-Count-Ed-1             
008110              move TT-Tsk-Assigned-Cnt (SH-Tsk-Ix)                        
008120                                        to WS-Count-Ed-2                  
008130              string "TASK " TT-Tsk-Id (SH-Tsk-Ix)                        
008140                     " SHORT STAFFED - NEEDED "                           
008150                     WS-Count-Ed-1 " ASSIGNED " WS-Count-Ed-2             
008160                     delimited by size                                    
008170                     into SH-Warn-Line (SH-Warn-Cnt).                     
008180*                                                                         
008190 AA200-Schedule-Fallback  section.                                        
008200*-------------------------------                                          
008210*                                                                         
008220*    Round robin pass, file order not time order - an employee            
008230*    may pick up more than one task here, R4 does not apply.              
008240*    See U1 step 5.                                                       
008250*                                                                         
008260     perform  AA210-Fallback-One-Task thru AA210-Exit                     
008270              varying SH-Tsk-Ix from 1 by 1                               
008280              until    SH-Tsk-Ix > SH-Tsk-Cnt.                            
008290*                                                                         
008300 AA200-Exit.  exit section.                                               
008310*                                                                         
008320 AA210-Fallback-One-Task.                                                 
008330     if       TT-Is-Vacation (SH-Tsk-Ix)                                  
008340              go to AA210-Exit.                                           
008350     move     "N" to WS-Find-Sw.                                          
008360     move     1   to WS-I.                                                
008370     perform  AA220-Scan-One-Emp thru AA220-Exit                          
008380              varying WS-I from 1 by 1                                    
008390              until    WS-I > SH-Emp-Cnt                                  
008400              or       WS-Found.                                          
008410     if       not WS-Found                                                
008420              perform  AA230-Fallback-Warn.                               
008430 AA210-Exit.  exit.                                                       
008440*                                                                         
008450 AA220-Scan-One-Emp.                                                      
008460     compute  SH-Emp-Ix =                                                 
008470              ((WS-Robin-Ix + WS-I - 2) mod SH-Emp-Cnt) + 1.              
008480     move     1 to Sh810-Function.                                        
008490     move     1 to WS-K.                                                  
008500     perform  AA134-Copy-Task-Cert thru AA134-Exit                        
008510              varying WS-K from 1 by 1 until WS-K > 5.                    
008520     move     1 to WS-K.                                                  
008530     perform  AA135-Copy-Emp-Cert thru AA135-Exit                         
008540              varying WS-K from 1 by 1 until WS-K > 5.                    
008550     call     "SH810" using Sh810-Ws.                                     
008560     if       Sh810-Qualifies = "Y"                                       
008570              move    "Y" to WS-Find-Sw                                   
008580              perform AA240-Write-Fallback-Asn.                           
008590 AA220-Exit.  exit.                                                       
008600*                                                                         
008610 AA230-Fallback-Warn.                                                     
008620     add      1 to WS-Tasks-Short.                                        
008630     if       SH-Warn-Cnt < 50                                            
008640              add    1 to SH-Warn-Cnt                                     
008650              string "TASK " TT-Tsk-Id (SH-Tsk-Ix)                        
008660                     " NO QUALIFIED EMPLOYEE AVAILABLE"                   
008670                     delimited by size                                    
008680                     into SH-Warn-Line (SH-Warn-Cnt).                     
008690 AA230-Exit.  exit.                                                       
008700*                                                                         
008710 AA240-Write-Fallback-Asn.                                                
008720     add      1 to SH-Asn-Cnt.                                            
008730     set      SH-Asn-Ix to SH-Asn-Cnt.                                    
008740     move     TT-Tsk-Id (SH-Tsk-Ix)                                       
008750                   to TA-Asn-Tsk-Id (SH-Asn-Ix).                          
008760     move     TE-Emp-Id (SH-Emp-Ix)                                       
008770                   to TA-Asn-Emp-Id (SH-Asn-Ix).                          
008780     move     TE-Emp-Name (SH-Emp-Ix)                                     
008790                   to TA-Asn-Emp-Name (SH-Asn-Ix).                        
008800     move     .60 to TA-Asn-Confidence (SH-Asn-Ix).                       
008810     move     "Y" to TA-Asn-Keep-Sw (SH-Asn-Ix).                          
008820     move     "Y" to TE-Emp-Assigned-Sw (SH-Emp-Ix).                      
008830     move     1   to TT-Tsk-Assigned-Cnt (SH-Tsk-Ix).                     
008840     compute  WS-Robin-Ix = (SH-Emp-Ix mod SH-Emp-Cnt) + 1.               
008850 AA240-Exit.  exit.                                                       
008860*                                                                         
008870 AA300-Run-Totals         section.                                        
008880*-------------------------------                                          
008890*                                                                         
008900     move     SH-Tsk-Cnt to WS-Tasks-Read.                                
008910     move     SH-Asn-Cnt to WS-Asn-Written.                               
008920     move     zero to WS-Emp-Unassigned.                                  
008930     perform  AA310-Count-Unassigned thru AA310-Exit                      
008940              varying SH-Emp-Ix from 1 by 1                               
008950              until    SH-Emp-Ix > SH-Emp-Cnt.                            
008960*                                                                         
008970 AA300-Exit.  exit section.                                               
008980*                                                                         
008990 AA310-Count-Unassigned.                                                  
009000     if       not TE-Emp-Is-Assigned (SH-Emp-Ix)                          
009010              add  1 to WS-Emp-Unassigned.                                
009020 AA310-Exit.  exit.                                                       
009030*                                                                         
009040*    U3 - country labour-law check, run once against the control          
009050*    card's country code. See R7, R8.                                     
009060*                                                                         
009070 AA350-Law-Check          section.                                        
009080*-------------------------------                                          
009090*                                                                         
009100     move     1                to Sh820-Function.                         
009110     move     Prm-Country-Code to Sh820-Country-Code.                     
009120     call     "SH820" using Sh820-Ws.                                     
009130     if       Sh820-Found-Flag not = "Y"                                  
009140              perform  AA360-Unknown-Country-Warn                         
009150     else                                                                 
009160        if    Sh820-Country-Code = "US"                                   
009170              perform  AA370-Us-Mandate-Warn.                             
009180*                                                                         
009190 AA350-Exit.  exit section.                                               
009200*                                                                         
009210 AA360-Unknown-Country-Warn.                                              
009220     if       SH-Warn-Cnt < 50                                            
009230              add    1 to SH-Warn-Cnt                                     
009240              string "NO LAW RULES DEFINED FOR COUNTRY CODE "             
009250                     Prm-Country-Code                                     
009260                     " - PERMISSIVE MODE USED"                            
009270                     delimited by size                                    
009280                     into SH-Warn-Line (SH-Warn-Cnt).                     
009290 AA360-Exit.  exit.                                                       
009300*                                                                         
009310 AA370-Us-Mandate-Warn.                                                   
009320     if       SH-Warn-Cnt < 50                                            
009330              add    1 to SH-Warn-Cnt                                     
009340              string "US HAS NO FEDERAL PAID VACATION "                   
009350                     "MANDATE - ENSURE COMPANY POLICY IS "                
009360                     "FOLLOWED"                                           
009370                     delimited by size                                    
009380                     into SH-Warn-Line (SH-Warn-Cnt).                     
009390 AA370-Exit.  exit.                                                       
009400*                                                                         
009410*    U4 - quality review curation. See R9, R10, R11.                      
009420*                                                                         
009430 AA400-Curate-Response    section.                                        
009440*-------------------------------                                          
009450*                                                                         
009460     if       WS-Tasks-Read = zero                                        
009470              move     zero to WS-Coverage-Pct                            
009480     else                                                                 
009490              compute  WS-Coverage-Calc rounded =                         
009500                       WS-Asn-Written / WS-Tasks-Read * 100               
009510              move     WS-Coverage-Calc to WS-Coverage-Pct.               
009520     if       Prm-Quality-Score < .70                                     
009530              perform  AA420-Filter-Low-Confidence.                       
009540     if       not Prm-Approved                                            
009550              perform  AA430-Not-Approved-Warn.                           
009560     perform  AA440-Set-Success.                                          
009570*                                                                         
009580 AA400-Exit.  exit section.                                               
009590*                                                                         
009600 AA420-Filter-Low-Confidence.                                             
009610     move     zero to WS-Asn-Filtered.                                    
009620     perform  AA421-Filter-One-Asn thru AA421-Exit                        
009630              varying SH-Asn-Ix from 1 by 1                               
009640              until    SH-Asn-Ix > SH-Asn-Cnt.                            
009650     if       WS-Asn-Filtered > zero and SH-Warn-Cnt < 50                 
009660              add  1 to SH-Warn-Cnt                                       
009670              move WS-Asn-Filtered to WS-Count-Ed-1                       
009680              string "QUALITY SCORE BELOW THRESHOLD - "                   
009690                     "FILTERED " WS-Count-Ed-1                            
009700                     " LOW CONFIDENCE ASSIGNMENTS"                        
009710                     delimited by size                                    
009720                     into SH-Warn-Line (SH-Warn-Cnt).                     
009730*                                                                         
009740 AA421-Filter-One-Asn.                                                    
009750     if       TA-Asn-Confidence (SH-Asn-Ix) < .50                         
009760              move "N" to TA-Asn-Keep-Sw (SH-Asn-Ix)                      
009770              add  1 to WS-Asn-Filtered.                                  
009780 AA421-Exit.  exit.                                                       
009790*                                                                         
009800 AA430-Not-Approved-Warn.                                                 
009810     if       SH-Warn-Cnt < 50                                            
009820              add  1 to SH-Warn-Cnt                                       
009830              move "SCHEDULE DID NOT PASS QUALITY REVIEW"                 
009840                   to SH-Warn-Line (SH-Warn-Cnt).                         
009850*                                                                         
009860 AA440-Set-Success.                                                       
009870     move     "N"       to WS-Success-Sw.                                 
009880     move     "FAILURE" to WS-Result-Text.                                
009890     if       Prm-Approved                                                
009900              perform  AA441-Any-Kept thru AA441-Exit                     
009910              varying SH-Asn-Ix from 1 by 1                               
009920              until    SH-Asn-Ix > SH-Asn-Cnt                             
009930              or       WS-Run-Success.                                    
009940     if       WS-Run-Success                                              
009950              move "SUCCESS" to WS-Result-Text.                           
009960*                                                                         
009970 AA441-Any-Kept.                                                          
009980     if       TA-Asn-Kept (SH-Asn-Ix)                                     
009990              move "Y" to WS-Success-Sw.                                  
010000 AA441-Exit.  exit.                                                       
010010*                                                                         
010020*    Assignment file - one row per surviving assignment, curation         
010030*    filter already applied above. A dropped row is never written.        
010040*                                                                         
010050 AA450-Write-Assignments section.                                         
010060*-------------------------------                                          
010070*                                                                         
010080     perform  AA451-Write-One-Asn thru AA451-Exit                         
010090              varying SH-Asn-Ix from 1 by 1                               
010100              until    SH-Asn-Ix > SH-Asn-Cnt.                            
010110*                                                                         
010120 AA450-Exit.  exit section.                                               
010130*                                                                         
010140 AA451-Write-One-Asn.                                                     
010150     if       not TA-Asn-Kept (SH-Asn-Ix)                                 
010160              go to AA451-Exit.                                           
010170     move     TA-Asn-Tsk-Id (SH-Asn-Ix)   to Asn-Task-Id.                 
010180     move     TA-Asn-Emp-Id (SH-Asn-Ix)   to Asn-Employee-Id.             
010190     move     TA-Asn-Emp-Name (SH-Asn-Ix) to Asn-Employee-Name.           
010200     move     TA-Asn-Confidence (SH-Asn-Ix)                               
010210                   to Asn-Confidence.                                     
010220     write    SH-Assignment-Record.                                       
010230 AA451-Exit.  exit.                                                       
010240*                                                                         
010250*    Schedule print. See the report section remarks for why               
010260*    there is no RD control clause.                                       
010270*                                                                         
010280 AA500-Print-Report       section.                                        
010290*-------------------------------                                          
010300*                                                                         
010310     initiate SH-Schedule-Report.                                         
010320     perform  AA510-Print-One-Task thru AA510-Exit                        
010330              varying SH-Tsk-Ix from 1 by 1                               
010340              until    SH-Tsk-Ix > SH-Tsk-Cnt.                            
010350     move     1 to WS-I.                                                  
010360     perform  AA520-Print-One-Warning thru AA520-Exit                     
010370              varying WS-I from 1 by 1                                    
010380              until    WS-I > SH-Warn-Cnt.                                
010390     terminate SH-Schedule-Report.                                        
010400*                                                                         
010410 AA500-Exit.  exit section.                                               
010420*                                                                         
010430 AA510-Print-One-Task.                                                    
010440     if       TT-Is-Vacation (SH-Tsk-Ix)                                  
010450              go to AA510-Exit.                                           
010460     move     spaces to WS-Flag-Text.                                     
010470     if       TT-Tsk-Assigned-Cnt (SH-Tsk-Ix)                             
010480              < TT-Tsk-Needed (SH-Tsk-Ix)                                 
010490              move "SHORT STAFFED" to WS-Flag-Text.                       
010500     perform  AA512-Category-Name.                                        
010510     generate RH-Task-Line.                                               
010520     perform  AA511-Print-One-Emp thru AA511-Exit                         
010530              varying SH-Asn-Ix from 1 by 1                               
010540              until    SH-Asn-Ix > SH-Asn-Cnt.                            
010550 AA510-Exit.  exit.                                                       
010560*                                                                         
010570 AA511-Print-One-Emp.                                                     
010580     if       not TA-Asn-Kept (SH-Asn-Ix)                                 
010590              go to AA511-Exit.                                           
010600     if       TA-Asn-Tsk-Id (SH-Asn-Ix)                                   
010610              not = TT-Tsk-Id (SH-Tsk-Ix)                                 
010620              go to AA511-Exit.                                           
010630     generate RH-Emp-Line.                                                
010640 AA511-Exit.  exit.                                                       
010650*                                                                         
010660 AA512-Category-Name.                                                     
010670     move     "SHIFT"       to WS-Category-Name.                          
010680     if       TT-Is-Vacation (SH-Tsk-Ix)                                  
010690              move "VACATION"   to WS-Category-Name.                      
010700     if       TT-Is-Sick-Leave (SH-Tsk-Ix)                                
010710              move "SICK LEAVE" to WS-Category-Name.                      
010720     if       TT-Is-Training (SH-Tsk-Ix)                                  
010730              move "TRAINING"   to WS-Category-Name.                      
010740*                                                                         
010750 AA520-Print-One-Warning.                                                 
010760     generate RH-Warn-Line.                                               
010770 AA520-Exit.  exit.                                                       
010780*                                                                         
010790 AA900-Close-Files        section.                                        
010800*-------------------------------                                          
010810*                                                                         
010820     close    SH-Employee-File.                                           
010830     close    SH-Task-File.                                               
010840     close    SH-Param-File.                                              
010850     close    SH-Assignment-File.                                         
010860     close    SH-Print-File.                                              
010870*                                                                         
010880 AA900-Exit.  exit section.                                               
010890*                                                                         
