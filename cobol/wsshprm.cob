000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Run Parameter    *                               
000130*        Control Card                     *                               
000140*     One card per batch run              *                               
000150*******************************************                               
000160*  File size 80 bytes.                                                    
000170*                                                                         
000180* 04/08/26 vbc - Created.                                                 
000190* 06/08/26 vbc - Added 88's for Prm-Mode and Prm-Approved.                
000200*                                                                         
000210 01  SH-Run-Parameter-Record.                                             
000220     03  Prm-Schedule-Date     pic 9(8).                                  
000230*                                ccyymmdd.                                
000240     03  Prm-Country-Code      pic xx.                                    
000250*                                ISO code - see Law-Table, SH820.         
000260     03  Prm-Mode              pic x.                                     
000270         88  Prm-Mode-Primary      value "P".                             
000280         88  Prm-Mode-Fallback     value "F".                             
000290     03  Prm-Quality-Score     pic 9v99.                                  
000300*                                0.00-1.00, default .70 - see R10.        
000310     03  Prm-Approved-Flag     pic x.                                     
000320         88  Prm-Approved          value "Y".                             
000330         88  Prm-Not-Approved      value "N".                             
000340     03  filler                pic x(65).                                 
000350*                                                                         
