000100****************************************************************          
000110*                                                               *         
000120*           Staff Scheduling - Validation Routines              *         
000130*                                                               *         
000140****************************************************************          
000150*                                                                         
000160 identification          division.                                        
000170*===============================                                          
000180*                                                                         
000190**                                                                        
000200      program-id.         sh810.                                          
000210**                                                                        
000220*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.                
000230**                                                                        
000240*    Installation.       Applewood Computers.                             
000250**                                                                        
000260*    Date-Written.       11/04/1987.                                      
000270**                                                                        
000280*    Date-Compiled.                                                       
000290**                                                                        
000300*    Security.           Copyright (C) 1987-2026 & later, Vincent         
000310*                        Bryan Coen. Distributed under the GNU            
000320*                        General Public License. See file COPYING.        
000330**                                                                        
000340*    Remarks.            Validation checks called from the Staff          
000350*                        Scheduling batch (SH100) - certification         
000360*                        matching, needed-staff count and task            
000370*                        time-overlap test. One function per call,        
000380*                        switched on Sh810-Function.                      
000390**                                                                        
000400*    Called by.          SH100.                                           
000410**                                                                        
000420*    Called modules.     None.                                            
000430**                                                                        
000440*    Files used.         None - works area in, flags out.                 
000450**                                                                        
000460*    Error messages used.                                                 
000470*                        None - caller decides on a "N" reply.            
000480**                                                                        
000490* Changes:                                                                
000500* 11/04/87 vbc -        Written for the original roster board,            
000510*                       cert check only, no needed-staff calc.            
000520* 02/11/88 jts -     .2 Added needed-staff calculation for the            
000530*                       new customer-capacity based rostering.            
000540* 19/06/90 vbc -     .3 Overlap test added for the vacation desk          
000550*                       so one person cannot hold two slots.              
000560* 30/09/91 mdw -     .4 Tidy of subscript names per dept request.         
000570* 14/02/94 vbc -     .5 Cert array widened 3 to 5 per HR memo.            
000580* 08/07/98 jts -   1.0   Y2K readiness sweep - no 2 digit years           
000590*                       held in this module, no change required.          
000600* 22/01/99 vbc -   1.1   Confirmed clean after Y2K test cycle.            
000610* 17/05/02 mdw -   1.2   Needed-staff ceiling division re-proved          
000620*                       against finance's rounding rules.                 
000630* 09/11/06 vbc -   1.3   Minor - renamed Match-Sw to Cert-Found.          
000640* 23/08/11 jts -   1.4   Added redefine trace views for support           
000650*                       desk when chasing odd overlap reports.            
000660* 30/03/16 vbc -   1.5   Source tidied for GnuCOBOL 2.0 build.            
000670* 14/10/25 vbc -   1.6   Taken from the old roster cert-checker           
000680*                       and folded into the SH series for the             
000690*                       certification based scheduling rebuild.           
000700* 13/11/25 vbc -   1.7   Capitalise vars, paragraphs per house            
000710*                       style sweep.                                      
000720**                                                                        
000730******************************************************************        
000740* Copyright Notice.                                                       
000750* ****************                                                        
000760*                                                                         
000770* This notice supersedes all prior copyright notices and was              
000780* updated 2024-04-16.                                                     
000790*                                                                         
000800* These files and programs are part of the Applewood Computers            
000810* Accounting System and are Copyright (c) Vincent B Coen,                 
000820* 1976-2026 and later.                                                    
000830*                                                                         
000840* This program is now free software; you can redistribute it              
000850* and/or modify it under the terms of the GNU General Public              
000860* License as published by the Free Software Foundation; version           
000870* 3 and later, as revised for personal usage only and that                
000880* includes for use within a business but without repackaging or           
000890* for resale in any way.                                                  
000900*                                                                         
000910* ACAS is distributed in the hope that it will be useful, but             
000920* WITHOUT ANY WARRANTY; without even the implied warranty of              
000930* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the            
000940* GNU General Public License for more details.                            
000950*                                                                         
000960******************************************************************        
000970*                                                                         
000980 environment              division.                                       
000990*==================================                                       
001000*                                                                         
001010 configuration            section.                                        
001020 special-names.                                                           
001030     class Sh810-Numeric-Class is "0" thru "9".                           
001040*                                                                         
001050 input-output             section.                                        
001060*--------------------------------                                         
001070*                           No files used by this module.                 
001080*                                                                         
001090 data                     division.                                       
001100*==================================                                       
001110*                                                                         
001120 working-storage section.                                                 
001130*-----------------------                                                  
001140*                                                                         
001150 77  Prog-Name            pic x(17)   value "SH810 (1.7)".                
001160*                                                                         
001170 01  Sh810-Work-Area.                                                     
001180     03  Sh810-Req-Ix      binary-char unsigned.                          
001190     03  Sh810-Emp-Ix      binary-char unsigned.                          
001200     03  Cert-Found-Sw     pic x       value "N".                         
001210         88  Cert-Found        value "Y".                                 
001220     03  Sh810-Lo-Start    pic 9(12)   comp-3.                            
001230     03  Sh810-Hi-Start    pic 9(12)   comp-3.                            
001240     03  Sh810-Lo-End      pic 9(12)   comp-3.                            
001250     03  Sh810-Hi-End      pic 9(12)   comp-3.                            
001260     03  Sh810-Raw-Needed  binary-long unsigned.                          
001270*                                                                         
001280 linkage                  section.                                        
001290*--------------------------------                                         
001300*                                                                         
001310*SH810*                                                                   
001320*                                                                         
001330     copy  "wssh810.cob".                                                 
001340*                                                                         
001350 procedure division using Sh810-Ws.                                       
001360*=================================                                        
001370*                                                                         
001380 SH810-Main.                                                              
001390*                                                                         
001400*    Dispatch on the function code the caller set. See R1, R2             
001410*    and R6 of the scheduling business rules.                             
001420*                                                                         
001430     if       Sh810-Function = 1                                          
001440              go to SH810-Cert-Check.                                     
001450     if       Sh810-Function = 2                                          
001460              go to SH810-Needed-Staff.                                   
001470     go       to SH810-Overlap-Test.                                      
001480*                                                                         
001490 SH810-Cert-Check.                                                        
001500*                                                                         
001510*    R1 - every non-empty required cert of the task must appear           
001520*    among the employee's held certs. No required certs means             
001530*    anyone qualifies.                                                    
001540*                                                                         
001550     move     "Y"       to Sh810-Qualifies.                               
001560     perform  SH810-Cert-Chk-One thru SH810-Cert-Chk-One-Exit             
001570              varying Sh810-Req-Ix from 1 by 1                            
001580              until    Sh810-Req-Ix > 5.                                  
001590     go       to SH810-Exit.                                              
001600*                                                                         
001610 SH810-Cert-Chk-One.                                                      
001620     if       Sh810-Req-Cert (Sh810-Req-Ix) = zero                        
001630              go to SH810-Cert-Chk-One-Exit.                              
001640     move     "N" to Cert-Found-Sw.                                       
001650     perform  SH810-Cert-Mtch-One thru SH810-Cert-Mtch-One-Exit           
001660              varying Sh810-Emp-Ix from 1 by 1                            
001670              until    Sh810-Emp-Ix > 5.                                  
001680     if       not Cert-Found                                              
001690              move "N" to Sh810-Qualifies.                                
001700 SH810-Cert-Chk-One-Exit.                                                 
001710     exit.                                                                
001720*                                                                         
001730 SH810-Cert-Mtch-One.                                                     
001740     if       Sh810-Has-Cert (Sh810-Emp-Ix)                               
001750              = Sh810-Req-Cert (Sh810-Req-Ix)                             
001760              set  Cert-Found to true.                                    
001770 SH810-Cert-Mtch-One-Exit.                                                
001780     exit.                                                                
001790*                                                                         
001800 SH810-Needed-Staff.                                                      
001810*                                                                         
001820*    R2 - vacation pseudo-task needs Req-Cap-Per-Staff bodies.            
001830*    Otherwise needed = ceiling(capacity / per-staff), min 1,             
001840*    done in exact integer arithmetic - no rounding mode used.            
001850*                                                                         
001860     if       Sh810-Task-Cust-Cap = zero                                  
001870              move     Sh810-Task-Cap-Per-Staff to Sh810-Needed           
001880              go to SH810-Exit.                                           
001890*                                                                         
001900     compute  Sh810-Raw-Needed =                                          
001910              (Sh810-Task-Cust-Cap + Sh810-Task-Cap-Per-Staff - 1)        
001920              / Sh810-Task-Cap-Per-Staff.                                 
001930     move     Sh810-Raw-Needed to Sh810-Needed.                           
001940     if       Sh810-Needed < 1                                            
001950              move     1 to Sh810-Needed.                                 
001960     go       to SH810-Exit.                                              
001970*                                                                         
001980 SH810-Overlap-Test.                                                      
001990*                                                                         
002000*    R6 - two windows overlap when the later of the two starts            
002010*    is before the earlier of the two ends.                               
002020*                                                                         
002030     move     "N"       to Sh810-Overlaps.                                
002040     if       Sh810-Task-Start-Ts > Sh810-Task2-Start-Ts                  
002050              move     Sh810-Task-Start-Ts  to Sh810-Hi-Start             
002060              move     Sh810-Task2-Start-Ts to Sh810-Lo-Start             
002070     else                                                                 
002080              move     Sh810-Task2-Start-Ts to Sh810-Hi-Start             
002090              move     Sh810-Task-Start-Ts  to Sh810-Lo-Start             
002100     end-if.                                                              
002110     if       Sh810-Task-End-Ts < Sh810-Task2-End-Ts                      
002120              move     Sh810-Task-End-Ts    to Sh810-Lo-End               
002130     else                                                                 
002140              move     Sh810-Task2-End-Ts   to Sh810-Lo-End               
002150     end-if.                                                              
002160     if       Sh810-Hi-Start < Sh810-Lo-End                               
002170              move     "Y" to Sh810-Overlaps.                             
002180*                                                                         
002190 SH810-Exit.                                                              
002200     goback.                                                              
002210*                                                                         
