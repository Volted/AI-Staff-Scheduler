000100****************************************************************          
000110*                                                               *         
000120*             Staff Scheduling - Labour Law Table                *        
000130*                                                               *         
000140****************************************************************          
000150*                                                                         
000160 identification          division.                                        
000170*===============================                                          
000180*                                                                         
000190**                                                                        
000200      program-id.         sh820.                                          
000210**                                                                        
000220*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.                
000230**                                                                        
000240*    Installation.       Applewood Computers.                             
000250**                                                                        
000260*    Date-Written.       23/07/1988.                                      
000270**                                                                        
000280*    Date-Compiled.                                                       
000290**                                                                        
000300*    Security.           Copyright (C) 1988-2026 & later, Vincent         
000310*                        Bryan Coen. Distributed under the GNU            
000320*                        General Public License. See file COPYING.        
000330**                                                                        
000340*    Remarks.            Holds the statutory paid-vacation table          
000350*                        used by the Staff Scheduling run (SH100)         
000360*                        and answers the vacation abuse                   
000370*                        test. Table is built in, not file held -         
000380*                        eight countries plus an unknown default.         
000390**                                                                        
000400*    Called by.          SH100.                                           
000410**                                                                        
000420*    Called modules.     None.                                            
000430**                                                                        
000440*    Files used.         None - table is compiled in below.               
000450**                                                                        
000460*    Error messages used.                                                 
000470*                        None - caller gets Sh820-Found-Flag "N"          
000480*                        for a code outside the table and issues          
000490*                        its own warning line.                            
000500**                                                                        
000510* Changes:                                                                
000520* 23/07/88 vbc -        First cut, UK and US entries only, held           
000530*                       for the old overseas payroll enquiry.             
000540* 14/03/90 jts -     .2 EU, Canada and Germany rows added for the         
000550*                       continental payroll extension.                    
000560* 09/10/92 mdw -     .3 France, Australia, Japan rows added.              
000570* 02/05/95 vbc -     .4 Unknown-code default row added, was               
000580*                       previously an abend - now a warning.              
000590* 11/07/98 jts -   1.0   Y2K readiness sweep - no 2 digit years           
000600*                       held here, no change required.                    
000610* 25/01/99 vbc -   1.1   Confirmed clean after Y2K test cycle.            
000620* 14/06/04 mdw -   1.2   Vacation-abuse cap moved in from the old         
000630*                       HR desk check, now answered from here too.        
000640* 08/12/09 vbc -   1.3   Table search changed to indexed SEARCH,          
000650*                       was a clumsy linear IF/OR chain before.           
000660* 19/09/14 jts -   1.4   Source tidied for GnuCOBOL 2.0 build.            
000670* 03/10/25 vbc -   1.5   Lifted out of the old overseas enquiry           
000680*                       job and folded into the SH series for the         
000690*                       certification based scheduling rebuild.           
000700* 13/11/25 vbc -   1.6   Capitalise vars, paragraphs per house            
000710*                       style sweep.                                      
000720**                                                                        
000730******************************************************************        
000740* Copyright Notice.                                                       
000750* ****************                                                        
000760*                                                                         
000770* This notice supersedes all prior copyright notices and was              
000780* updated 2024-04-16.                                                     
000790*                                                                         
000800* These files and programs are part of the Applewood Computers            
000810* Accounting System and are Copyright (c) Vincent B Coen,                 
000820* 1976-2026 and later.                                                    
000830*                                                                         
000840* This program is now free software; you can redistribute it              
000850* and/or modify it under the terms of the GNU General Public              
000860* License as published by the Free Software Foundation; version           
000870* 3 and later, as revised for personal usage only and that                
000880* includes for use within a business but without repackaging or           
000890* for resale in any way.                                                  
000900*                                                                         
000910* ACAS is distributed in the hope that it will be useful, but             
000920* WITHOUT ANY WARRANTY; without even the implied warranty of              
000930* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the            
000940* GNU General Public License for more details.                            
000950*                                                                         
000960******************************************************************        
000970*                                                                         
000980 environment              division.                                       
000990*==================================                                       
001000*                                                                         
001010 configuration            section.                                        
001020 special-names.                                                           
001030     class Sh820-Alpha-Class is "A" thru "Z".                             
001040*                                                                         
001050 input-output             section.                                        
001060*--------------------------------                                         
001070*                           No files used by this module.                 
001080*                                                                         
001090 data                     division.                                       
001100*==================================                                       
001110*                                                                         
001120 working-storage section.                                                 
001130*-----------------------                                                  
001140*                                                                         
001150 77  Prog-Name            pic x(17)   value "SH820 (1.6)".                
001160*                                                                         
001170*    The statutory table itself - eight rows, built in. See the           
001180*    shop copybook for the row layout.                                    
001190*                                                                         
001200     copy  "wsshlaw.cob".                                                 
001210*                                                                         
001220 01  Sh820-Work-Area.                                                     
001230     03  Sh820-Ix          binary-char unsigned.                          
001240     03  Sh820-Table-Ldd-Sw pic x      value "N".                         
001250         88  Sh820-Table-Loaded  value "Y".                               
001260*                                                                         
001270 linkage                  section.                                        
001280*--------------------------------                                         
001290*                                                                         
001300*SH820*                                                                   
001310*                                                                         
001320     copy  "wssh820.cob".                                                 
001330*                                                                         
001340 procedure division using Sh820-Ws.                                       
001350*=================================                                        
001360*                                                                         
001370 SH820-Main.                                                              
001380*                                                                         
001390*    Dispatch on the function code the caller set. See R7 and R8          
001400*    of the scheduling business rules.                                    
001410*                                                                         
001420     perform  SH820-Load-Table.                                           
001430     if       Sh820-Function = 1                                          
001440              go to SH820-Lookup-Country.                                 
001450     go       to SH820-Vacation-Eligible.                                 
001460*                                                                         
001470 SH820-Load-Table.                                                        
001480*                                                                         
001490*    The table arrives compiled in via wsshlaw.cob - this stays           
001500*    as a guard paragraph in case a future build reads the rows           
001510*    from a real file, as payroll once talked of doing.                   
001520*                                                                         
001530     if       Sh820-Table-Loaded                                          
001540              go to SH820-Load-Table-Exit.                                
001550     set      Sh820-Table-Loaded to true.                                 
001560 SH820-Load-Table-Exit.                                                   
001570     exit.                                                                
001580*                                                                         
001590 SH820-Lookup-Country.                                                    
001600*                                                                         
001610*    R8 - exact match on the 2 character code. No match is not            
001620*    an error here, it is the permissive-default case; the                
001630*    caller decides whether to warn.                                      
001640*                                                                         
001650     set      SH-Law-Ix to 1.                                             
001660     search   SH-Law-Entry                                                
001670              at end                                                      
001680                  move  "N"                to Sh820-Found-Flag            
001690                  move  Law-Unk-Country-Name to Sh820-Country-Name        
001700                  move  Law-Unk-Mand-Vac-Days                             
001710                                     to Sh820-Mand-Vac-Days               
001720                  move  Law-Unk-Has-Mandate  to Sh820-Has-Mandate         
001730              when  Law-Country-Code (SH-Law-Ix) =                        
001740                    Sh820-Country-Code                                    
001750                  move  "Y"                to Sh820-Found-Flag            
001760                  move  Law-Country-Name (SH-Law-Ix)                      
001770                                     to Sh820-Country-Name                
001780                  move  Law-Mand-Vac-Days (SH-Law-Ix)                     
001790                                     to Sh820-Mand-Vac-Days               
001800                  move  Law-Has-Mandate (SH-Law-Ix)                       
001810                                     to Sh820-Has-Mandate.                
001820     go       to SH820-Exit.                                              
001830*                                                                         
001840 SH820-Vacation-Eligible.                                                 
001850*                                                                         
001860*    R7 - more than twelve vacations taken in the trailing sixty          
001870*    days trips the anti-abuse cap, win or lose the rest of the           
001880*    fairness sort never gets a look at them.                             
001890*                                                                         
001900     if       Sh820-Prev-Vacations-60d > 12                               
001910              move "N" to Sh820-Eligible                                  
001920     else                                                                 
001930              move "Y" to Sh820-Eligible.                                 
001940*                                                                         
001950 SH820-Exit.                                                              
001960     goback.                                                              
001970*                                                                         
