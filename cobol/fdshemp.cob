000100* FD For Employee Roster File                                             
000110* 04/08/26 vbc - Created.                                                 
000120*                                                                         
000130 fd  SH-Employee-File.                                                    
000140     copy  "wsshemp.cob".                                                 
000150*                                                                         
