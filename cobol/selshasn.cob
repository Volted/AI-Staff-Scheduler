000100* Select Clause For Assignment Output File                                
000110* 04/08/26 vbc - Created.                                                 
000120*                                                                         
000130     select   SH-Assignment-File                                          
000140                       assign       "ASNFILE"                             
000150                       organization sequential                            
000160                       access       sequential                            
000170                       status       SH-Asn-Status.                        
000180*                                                                         
