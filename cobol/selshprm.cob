000100* Select Clause For Run Parameter Control Card                            
000110* 04/08/26 vbc - Created.                                                 
000120*                                                                         
000130     select   SH-Param-File                                               
000140                       assign       "SHPARM"                              
000150                       organization sequential                            
000160                       access       sequential                            
000170                       status       SH-Prm-Status.                        
000180*                                                                         
