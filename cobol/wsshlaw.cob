000100*******************************************                               
000110*                                          *                              
000120*  Table Definition For Country Labor     *                               
000130*     Law Vacation-Mandate Rules          *                               
000140*     Hard coded - not file resident      *                               
000150*******************************************                               
000160* Used by SH820 only - see R7, R8.                                        
000170*                                                                         
000180* 05/08/26 vbc - Created.                                                 
000190* 06/08/26 vbc - Row data added, was structure only - the                 
000200*                eight countries plus unknown default.                    
000210*                                                                         
000220 01  SH-Law-Table-Literal.                                                
000230 03  filler pic x(35) value "USUnited States                 00N".        
000240 03  filler pic x(35) value "EUEuropean Union minimum        20Y".        
000250 03  filler pic x(35) value "GBUnited Kingdom                28Y".        
000260 03  filler pic x(35) value "CACanada                        10Y".        
000270 03  filler pic x(35) value "DEGermany                       24Y".        
000280 03  filler pic x(35) value "FRFrance                        25Y".        
000290 03  filler pic x(35) value "AUAustralia                     20Y".        
000300 03  filler pic x(35) value "JPJapan                         10Y".        
000310*                                                                         
000320 01  SH-Law-Table-Area redefines SH-Law-Table-Literal.                    
000330     03  SH-Law-Entry          occurs 8 indexed by SH-Law-Ix.             
000340         05  Law-Country-Code  pic xx.                                    
000350         05  Law-Country-Name  pic x(30).                                 
000360         05  Law-Mand-Vac-Days pic 99.                                    
000370         05  Law-Has-Mandate   pic x.                                     
000380             88  Law-Is-Mandated   value "Y".                             
000390             88  Law-Not-Mandated  value "N".                             
000400*                                                                         
000410 01  SH-Law-Unknown-Entry.                                                
000420     03  Law-Unk-Country-Name  pic x(30) value "UNKNOWN".                 
000430     03  Law-Unk-Mand-Vac-Days pic 99    value zero.                      
000440     03  Law-Unk-Has-Mandate   pic x     value "N".                       
000450*                                                                         
