000100* FD For Task / Shift File                                                
000110* 04/08/26 vbc - Created.                                                 
000120*                                                                         
000130 fd  SH-Task-File.                                                        
000140     copy  "wsshtsk.cob".                                                 
000150*                                                                         
