000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Employee         *                               
000130*        Roster File                      *                               
000140*     Uses Emp-Id as key                  *                               
000150*******************************************                               
000160*  File size 80 bytes.                                                    
000170*                                                                         
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000190*                                                                         
000200* 04/08/26 vbc - Created.                                                 
000210* 07/08/26 vbc - Widened filler 18 to 24 to true up to 80.                
000220*                                                                         
000230 01  SH-Employee-Record.                                                  
000240     03  Emp-Id                pic 9(5).                                  
000250     03  Emp-Name              pic x(20).                                 
000260     03  Emp-Preferences       pic 9      occurs 5.                       
000270*                                9 = empty pref slot - see R3.            
000280     03  Emp-Certs             pic 99     occurs 5.                       
000290*                                00 = empty cert slot - see R1.           
000300     03  Emp-Prev-Vacations-60d pic 99.                                   
000310     03  Emp-Approved-Req-60d  pic 99.                                    
000320     03  Emp-Denied-Req-60d    pic 99.                                    
000330     03  Emp-Vac-Days-Remaining pic 99.                                   
000340     03  Emp-Vac-Days-Used     pic 99.                                    
000350     03  Emp-Worked-Nights     pic 99.                                    
000360     03  Emp-Worked-Weekends   pic 99.                                    
000370     03  Emp-Worked-Holidays   pic 99.                                    
000380     03  filler                pic x(24).                                 
000390*                                                                         
