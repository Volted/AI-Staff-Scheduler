000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Task / Shift     *                               
000130*        File                             *                               
000140*     Uses Tsk-Id as key                  *                               
000150*******************************************                               
000160*  File size 60 bytes.                                                    
000170*                                                                         
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000190*                                                                         
000200* 04/08/26 vbc - Created.                                                 
000210*                                                                         
000220 01  SH-Task-Record.                                                      
000230     03  Tsk-Id                pic 9(5).                                  
000240*                                0 = vacation task - R5.                  
000250     03  Tsk-Category          pic 9.                                     
000260         88  Tsk-Is-Vacation       value 0.                               
000270         88  Tsk-Is-Sick-Leave     value 1.                               
000280         88  Tsk-Is-Training       value 2.                               
000290         88  Tsk-Is-Shift           value 3.                              
000300     03  Tsk-Customer-Capacity pic 999.                                   
000310*                                0 for the vacation pseudo-task.          
000320     03  Tsk-Req-Cap-Per-Staff pic 999.                                   
000330     03  Tsk-Req-Certs         pic 99     occurs 5.                       
000340*                                00 = empty required-cert slot.           
000350     03  Tsk-Start-Ts          pic 9(12).                                 
000360*                                yyyymmddhhmm.                            
000370     03  Tsk-End-Ts            pic 9(12).                                 
000380*                                yyyymmddhhmm.                            
000390     03  filler                pic x(14).                                 
000400*                                                                         
