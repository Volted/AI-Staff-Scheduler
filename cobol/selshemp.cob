000100* Select Clause For Employee Roster File                                  
000110* 04/08/26 vbc - Created.                                                 
000120*                                                                         
000130     select   SH-Employee-File                                            
000140                       assign       "EMPFILE"                             
000150                       organization sequential                            
000160                       access       sequential                            
000170                       status       SH-Emp-Status.                        
000180*                                                                         
