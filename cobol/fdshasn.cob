000100* FD For Assignment Output File                                           
000110* 04/08/26 vbc - Created.                                                 
000120*                                                                         
000130 fd  SH-Assignment-File.                                                  
000140     copy  "wsshasn.cob".                                                 
000150*                                                                         
