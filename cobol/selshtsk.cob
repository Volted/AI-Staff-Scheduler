000100* Select Clause For Task / Shift File                                     
000110* 04/08/26 vbc - Created.                                                 
000120*                                                                         
000130     select   SH-Task-File                                                
000140                       assign       "TASKFILE"                            
000150                       organization sequential                            
000160                       access       sequential                            
000170                       status       SH-Tsk-Status.                        
000180*                                                                         
