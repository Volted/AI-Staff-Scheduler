000100* Linkage Area Shared By SH100 And SH820                                  
000110* Copied into SH820's linkage section and into SH100's                    
000120* working storage so both sides agree on the layout.                      
000130*                                                                         
000140* 07/08/26 vbc - Created.                                                 
000150*                                                                         
000160 01  Sh820-Ws.                                                            
000170     03  Sh820-Function    pic 9.                                         
000180*                            1 = country lookup, 2 = vacation             
000190*                            eligibility test.                            
000200     03  Sh820-Function-X redefines Sh820-Function                        
000210                           pic x.                                         
000220*                            Trace view only - support desk aid.          
000230     03  Sh820-Country-Code pic xx.                                       
000240     03  Sh820-Country-Name pic x(30).                                    
000250     03  Sh820-Mand-Vac-Days pic 99.                                      
000260     03  Sh820-Mand-Vac-Days-X redefines Sh820-Mand-Vac-Days              
000270                           pic xx.                                        
000280*                            Trace view only - support desk aid.          
000290     03  Sh820-Has-Mandate  pic x.                                        
000300     03  Sh820-Found-Flag   pic x.                                        
000310     03  Sh820-Prev-Vacations-60d pic 99.                                 
000320     03  Sh820-Prev-Vac-60d-X redefines Sh820-Prev-Vacations-60d          
000330                           pic xx.                                        
000340*                            Trace view only - support desk aid.          
000350     03  Sh820-Eligible     pic x.                                        
000360*                                                                         
