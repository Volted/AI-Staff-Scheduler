000100* Linkage Area Shared By SH100 And SH810                                  
000110* Copied into SH810's linkage section and into SH100's                    
000120* working storage so both sides agree on the layout.                      
000130*                                                                         
000140* 07/08/26 vbc - Created.                                                 
000150*                                                                         
000160 01  Sh810-Ws.                                                            
000170     03  Sh810-Function    pic 9.                                         
000180*                            1 = cert check, 2 = needed staff,            
000190*                            3 = overlap test.                            
000200     03  Sh810-Function-X redefines Sh810-Function                        
000210                           pic x.                                         
000220*                            Trace view only - support desk aid.          
000230     03  Sh810-Task-Req-Certs.                                            
000240         05  Sh810-Req-Cert pic 99     occurs 5.                          
000250     03  Sh810-Emp-Certs.                                                 
000260         05  Sh810-Has-Cert pic 99     occurs 5.                          
000270     03  Sh810-Task-Cust-Cap pic 999.                                     
000280     03  Sh810-Task-Cap-Per-Staff pic 999.                                
000290     03  Sh810-Task-Start-Ts pic 9(12).                                   
000300     03  Sh810-Strt-View  redefines Sh810-Task-Start-Ts.                  
000310         05  Sh810-Strt-Ccyy pic 9(4).                                    
000320         05  Sh810-Strt-Mm   pic 99.                                      
000330         05  Sh810-Strt-Dd   pic 99.                                      
000340         05  Sh810-Strt-Hhmi pic 9(4).                                    
000350     03  Sh810-Task-End-Ts  pic 9(12).                                    
000360     03  Sh810-Task2-Start-Ts pic 9(12).                                  
000370     03  Sh810-Task2-End-Ts   pic 9(12).                                  
000380     03  Sh810-End-View  redefines Sh810-Task2-End-Ts.                    
000390         05  Sh810-End2-Ccyy pic 9(4).                                    
000400         05  Sh810-End2-Mm   pic 99.                                      
000410         05  Sh810-End2-Dd   pic 99.                                      
000420         05  Sh810-End2-Hhmi pic 9(4).                                    
000430     03  Sh810-Qualifies    pic x.                                        
000440     03  Sh810-Needed       pic 999.                                      
000450     03  Sh810-Overlaps     pic x.                                        
000460*                                                                         
