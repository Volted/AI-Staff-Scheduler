000100* Select Clause For Schedule Print Report - 132 Cols                      
000110* 04/08/26 vbc - Created.                                                 
000120*                                                                         
000130     select   SH-Print-File                                               
000140                       assign       "SHPRINT"                             
000150                       organization line sequential                       
000160                       status       SH-Prt-Status.                        
000170*                                                                         
