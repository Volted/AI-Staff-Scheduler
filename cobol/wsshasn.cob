000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Assignment       *                               
000130*        Output File                      *                               
000140*     One rec per task/employee pair      *                               
000150*******************************************                               
000160*  File size 40 bytes.                                                    
000170*                                                                         
000180* 04/08/26 vbc - Created.                                                 
000190*                                                                         
000200 01  SH-Assignment-Record.                                                
000210     03  Asn-Task-Id           pic 9(5).                                  
000220     03  Asn-Employee-Id       pic 9(5).                                  
000230     03  Asn-Employee-Name     pic x(20).                                 
000240     03  Asn-Confidence        pic 9v99.                                  
000250*                                1.00 primary, .60 fallback - R10.        
000260     03  filler                pic x(7).                                  
000270*                                                                         
